000100*****************************************************************
000200* BKCLREC  -  CLIENT RECORD LAYOUTS (BONDKING CUSTOMER ROSTER)  *
000300*****************************************************************
000400*  BK-CLIENT-INPUT-REC IS THE FIXED EXTRACT OF THE CLIENT       *
000500*  SHEET.  BK-CLIENT-MASTER-REC IS THE UPSERTED CLIENT MASTER   *
000600*  ROW, KEYED BY THE UPPERCASED COMPANY NAME (BC-CO-NAME-KEY).  *
000700*****************************************************************
000800*  CHANGE LOG                                                   *
000900*    2011-04-04 RSC  BK-0101  ORIGINAL LAYOUT.                  *
001000*    2012-07-19 RSC  BK-0155  ADDED THE ADDRESS BREAKOUT FIELDS *
001100*                             (UNIT/STREET/BARANGAY/CITY/PROV)  *
001200*                             REQUESTED BY THE WAREHOUSE TEAM.  *
001300*****************************************************************
001400*
001500 01  BK-CLIENT-INPUT-REC.
001600     05  BC-IN-COMPANY-NAME          PIC X(40).
001700     05  BC-IN-NAME-OF-OWNER         PIC X(40).
001800     05  BC-IN-RENTED                PIC X(01).
001900     05  BC-IN-SINCE                 PIC X(08).
002000     05  BC-IN-UNIT-ROOM             PIC X(20).
002100     05  BC-IN-STREET-NUMBER         PIC X(10).
002200     05  BC-IN-STREET-NAME           PIC X(30).
002300     05  BC-IN-BARANGAY              PIC X(30).
002400     05  BC-IN-CITY-MUNICIPALITY     PIC X(30).
002500     05  BC-IN-PROVINCE-STATE        PIC X(30).
002600     05  BC-IN-POSTAL-CODE           PIC X(10).
002700     05  BC-IN-CONTACT-NUMBER        PIC X(20).
002800     05  BC-IN-PREFERRED-MOP         PIC X(20).
002850     05  FILLER                      PIC X(20) VALUE SPACES.
002900*
003000 01  BK-CLIENT-MASTER-REC.
003100     05  BC-COMPANY-NAME             PIC X(40).
003200     05  BC-CO-NAME-KEY              PIC X(40).
003300     05  BC-NAME-OF-OWNER            PIC X(40).
003400     05  BC-RENTED                   PIC X(01).
003500         88  BC-IS-RENTED                       VALUE 'Y'.
003600     05  BC-SINCE-YEAR               PIC X(04).
003700     05  BC-ADDRESS-BLOCK.
003800         10  BC-UNIT-ROOM            PIC X(20).
003900         10  BC-STREET-NUMBER        PIC X(10).
004000         10  BC-STREET-NAME          PIC X(30).
004100         10  BC-BARANGAY             PIC X(30).
004200         10  BC-CITY-MUNICIPALITY    PIC X(30).
004300         10  BC-PROVINCE-STATE       PIC X(30).
004400         10  BC-POSTAL-CODE          PIC X(10).
004500     05  BC-CONTACT-NUMBER           PIC X(20).
004600     05  BC-PREFERRED-MOP            PIC X(20).
004700     05  FILLER                      PIC X(20) VALUE SPACES.
004800*
