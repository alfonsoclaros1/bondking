000100*****************************************************************
000200* BKPRREC  -  PRODUCT RECORD LAYOUTS (SKU CATALOG)              *
000300*****************************************************************
000400*  BK-PRODUCT-INPUT-REC IS THE FIXED EXTRACT OF THE PRODUCT     *
000500*  SHEET.  A ONE-BYTE ABSENCE FLAG RIDES BESIDE THE PRICE       *
000600*  BECAUSE ZERO AND "NOT GIVEN" ARE DIFFERENT THINGS TO THE     *
000700*  LOAD JOB.  BK-PRODUCT-MASTER-REC IS THE UPSERTED SKU ROW.    *
000800*****************************************************************
000900*  CHANGE LOG                                                   *
001000*    2011-04-04 RSC  BK-0101  ORIGINAL LAYOUT.                  *
001100*    2014-02-11 EPL  BK-0201  ADDED BP-PRICE-ABSENT-SW SO A     *
001200*                             BLANK PRICE CELL NO LONGER LOOKS  *
001300*                             LIKE A ZERO DEFAULT PRICE.        *
001400*    2024-11-19 EPL  BK-0403  DEFAULT-UNIT-PRICE REPACKED COMP-3*
001500*                             TO MATCH THE SHOP'S OWN CONVENTION*
001600*                             FOR MONEY FIELDS - RECORD WIDTH    *
001700*                             SHRINKS ACCORDINGLY.               *
001800*****************************************************************
001900*
002000 01  BK-PRODUCT-INPUT-REC.
002100     05  BP-IN-SKU                   PIC X(20).
002200     05  BP-IN-NAME                  PIC X(40).
002300     05  BP-IN-UNIT                  PIC X(10).
002400     05  BP-IN-DEFAULT-UNIT-PRICE    PIC S9(07)V99 COMP-3.
002500     05  BP-IN-PRICE-ABSENT-SW       PIC X(01).
002600     05  FILLER                      PIC X(09) VALUE SPACES.
002700*
002800 01  BK-PRODUCT-MASTER-REC.
002900     05  BP-SKU                      PIC X(20).
003000     05  BP-NAME                     PIC X(40).
003100     05  BP-UNIT                     PIC X(10).
003200     05  BP-DEFAULT-UNIT-PRICE       PIC S9(07)V99 COMP-3.
003300     05  BP-PRICE-ABSENT-SW          PIC X(01).
003400         88  BP-PRICE-IS-ABSENT                 VALUE 'Y'.
003500     05  BP-ACTIVE-FLAG              PIC X(01) VALUE 'Y'.
003600     05  BP-SOURCE-CODE              PIC X(01) VALUE 'B'.
003700         88  BP-FROM-BATCH-IMPORT               VALUE 'B'.
003800         88  BP-FROM-PO-REFERENCE                VALUE 'P'.
003900     05  FILLER                      PIC X(17) VALUE SPACES.
004000*
