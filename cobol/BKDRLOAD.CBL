000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    BKDRLOAD.
000300 AUTHOR.        R S CAMACHO.
000400 INSTALLATION.  BONDKING TRADING - SYSTEMS GROUP.
000500 DATE-WRITTEN.  03/10/86.
000600 DATE-COMPILED.
000700 SECURITY.      NON-CONFIDENTIAL.
000800*****************************************************************
000900*    PROGRAM:  BKDRLOAD                                         *
001000*    REMARKS:  OVERNIGHT MASTER / DELIVERY-RECEIPT LOAD JOB.    *
001100*    READS THE USER, CLIENT, PRODUCT, DR-HEADER, DR-ITEM,       *
001200*    INVENTORY-ISSUANCE AND INVENTORY-ISSUANCE-ITEM EXTRACTS    *
001300*    AND REBUILDS THE SEVEN CORRESPONDING MASTER FILES, WITH    *
001400*    LINE TOTALS, DR TOTALS AND PAYMENT-TERM DUE DATES COMPUTED *
001500*    ALONG THE WAY.  THE WHOLE RUN IS ALL-OR-NOTHING - NOTHING  *
001600*    IS WRITTEN TO ANY MASTER FILE UNTIL EVERY PASS HAS CLEARED *
001700*    WITHOUT A HARD ERROR (SEE 9400-FLUSH-ALL-MASTERS).         *
001800*                                                                *
001900*    CALLS:      BKBADGE (STATUS-TO-DISPLAY-CLASS LOOKUP, USED  *
002000*                 IN THE FINALIZATION PASS TO TALLY DRS STILL   *
002100*                 AWAITING COUNTER ACTION).                     *
002200*****************************************************************
002300*    CHANGE LOG                                                 *
002400*      03/10/86 RSC  BK-0030  ORIGINAL PROGRAM - REPLACES THE   *
002500*                              MANUAL DR POSTING LEDGER; LOADS   *
002600*                              CLIENTS/PRODUCTS/DRS FROM THE     *
002700*                              OVERNIGHT EXTRACT.                *
002800*      11/02/86 RSC  BK-0033  ADDED THE OPTIONAL PRODUCTS PASS  *
002900*                              - PRODUCT MASTER WAS PREVIOUSLY   *
003000*                              MAINTAINED BY HAND.               *
003100*      06/14/88 RSC  BK-0041  ADDED THE INVENTORY ISSUANCE AND  *
003200*                              ISSUANCE-ITEM PASSES FOR THE      *
003300*                              TF-TO-WH / WH-TO-HQ STOCK         *
003400*                              TRANSFERS.                        *
003500*      09/27/90 RSC  BK-0055  ADDED THE WIPE-MODE SWITCH FOR     *
003600*                              YEAR-END DATASTORE RESETS.        *
003700*      02/18/93 EPL  BK-0140  SAFE-CHOICE DEFAULTING ADDED FOR   *
003800*                              STATUS/METHOD FIELDS - BAD CODES  *
003900*                              WERE SILENTLY CORRUPTING THE      *
004000*                              DOWNSTREAM REPORTS.               *
004100*      01/09/96 EPL  BK-0158  CANCELLED-STATUS CONVERSION ADDED  *
004200*                              PER SALES OPS REQUEST.            *
004300*      01/06/99 MHT  BK-Y2K3  WINDOWED THE TWO-DIGIT ACCEPT FROM *
004400*                              DATE RESULT (PIVOT YEAR 50) - THE *
004500*                              RUN DATE WAS ABOUT TO ROLL OVER    *
004600*                              TO 19XX ON NEW YEAR'S.             *
004700*      07/30/01 EPL  BK-0201  UNKNOWN AGENT / CREATED-BY USER    *
004800*                              NAMES NOW FALL BACK TO             *
004900*                              LEGACY_IMPORT INSTEAD OF ABENDING. *
005000*      04/04/11 RSC  BK-0101  EXTRACTED ALL RECORD LAYOUTS AND    *
005100*                              THE WIPE/RUN-DATE SWITCHES TO      *
005200*                              SHARED COPY MEMBERS (BKWKAREA/      *
005300*                              BKUSREC/BKCLREC/BKPRREC/BKDHREC/   *
005400*                              BKDIREC/BKINREC/BKIIREC) FOR USE   *
005500*                              BY THE NEW PO LOAD JOB.            *
005600*      05/24/16 EPL  BK-0266  ADDED THE PAYMENT-TERMS DUE-DATE   *
005700*                              CALCULATION SO DRS ON DAYS_15/30/  *
005800*                              60/90/120 CARRY A REAL DUE DATE.   *
005900*      10/11/19 EPL  BK-0341  NOW CALLS BKBADGE FROM THE          *
006000*                              FINALIZATION PASS TO TALLY DRS      *
006100*                              STILL AWAITING COUNTER ACTION FOR   *
006200*                              THE RUN LOG.                        *
006300*      11/19/24 EPL  BK-0402  DR HEADER PASS NOW SEARCHES THE     *
006400*                              WD-TABLE BY DR-NUMBER BEFORE ADDING *
006500*                              A NEW SLOT, SO A RERUN OF THE SAME   *
006600*                              EXTRACT UPDATES THE EXISTING DR      *
006700*                              INSTEAD OF DOUBLING IT UP - AUDIT    *
006800*                              FOUND DUPLICATE DR-NUMBERS AFTER A    *
006900*                              RELOAD OF THE FRIDAY BATCH.           *
007000*      11/19/24 EPL  BK-0403  WORKING-STORAGE PRICE/TOTAL FIELDS    *
007100*                              REPACKED COMP-3 TO MATCH THE COPY     *
007200*                              MEMBERS' OWN MONEY FIELDS; FD RECORD  *
007300*                              WIDTHS ADJUSTED TO MATCH THE SMALLER  *
007400*                              PACKED LAYOUTS THROUGHOUT.            *
007500*      11/19/24 EPL  BK-0404  DRIVING PERFORMS ON THE USERS/CLIENTS/*
007600*                              PRODUCTS/DR-HEADER/DR-ITEM PASSES     *
007700*                              NOW READ PERFORM ... THRU ... -EXIT,  *
007800*                              THE SAME RANGED-PERFORM STYLE BKBADGE *
007900*                              ALREADY USES, INSTEAD OF NAMING ONLY  *
008000*                              THE PROCESSING PARAGRAPH.             *
008100*      11/20/24 EPL  BK-0406  WC-KEY-NAME IS NOW UPPERCASED WHEN     *
008200*                              FIRST BUILT IN 3200 INSTEAD OF        *
008300*                              CARRYING THE RAW COMPANY-NAME CASE -  *
008400*                              A MIXED-CASE ROW IN THE CLIENTS       *
008500*                              EXTRACT WAS CREATING A SECOND CLIENT  *
008600*                              AND MAKING EVERY DR AGAINST IT ABORT  *
008700*                              AS UNKNOWN CLIENT ONCE 5210 UPPER-    *
008800*                              CASED THE INCOMING DR CLIENT NAME.    *
008900*****************************************************************
009000 ENVIRONMENT DIVISION.
009100 CONFIGURATION SECTION.
009200 SOURCE-COMPUTER.  IBM-370.
009300 OBJECT-COMPUTER.  IBM-370.
009400 SPECIAL-NAMES.
009500     C01 IS TOP-OF-FORM.
009600 INPUT-OUTPUT SECTION.
009700 FILE-CONTROL.
009800     SELECT USERS-FILE           ASSIGN TO USERIN
009900            ACCESS IS SEQUENTIAL
010000            FILE STATUS  IS WS-USERS-STATUS.
010100     SELECT CLIENTS-FILE         ASSIGN TO CLIENTIN
010200            ACCESS IS SEQUENTIAL
010300            FILE STATUS  IS WS-CLIENTS-STATUS.
010400     SELECT PRODUCTS-FILE        ASSIGN TO PRODIN
010500            ACCESS IS SEQUENTIAL
010600            FILE STATUS  IS WS-PRODUCTS-STATUS.
010700     SELECT DR-HEADERS-FILE      ASSIGN TO DRHDRIN
010800            ACCESS IS SEQUENTIAL
010900            FILE STATUS  IS WS-DR-HDRS-STATUS.
011000     SELECT DR-ITEMS-FILE        ASSIGN TO DRITMIN
011100            ACCESS IS SEQUENTIAL
011200            FILE STATUS  IS WS-DR-ITEMS-STATUS.
011300     SELECT INVENTORY-FILE       ASSIGN TO INVIN
011400            ACCESS IS SEQUENTIAL
011500            FILE STATUS  IS WS-INVENTORY-STATUS.
011600     SELECT INVENTORY-ITEMS-FILE ASSIGN TO INVITMIN
011700            ACCESS IS SEQUENTIAL
011800            FILE STATUS  IS WS-INV-ITEMS-STATUS.
011900     SELECT USER-MASTER-FILE     ASSIGN TO USEROUT
012000            ACCESS IS SEQUENTIAL
012100            FILE STATUS  IS WS-USER-MSTR-STATUS.
012200     SELECT CLIENT-MASTER-FILE   ASSIGN TO CLIENTOUT
012300            ACCESS IS SEQUENTIAL
012400            FILE STATUS  IS WS-CLIENT-MSTR-STATUS.
012500     SELECT PRODUCT-MASTER-FILE  ASSIGN TO PRODOUT
012600            ACCESS IS SEQUENTIAL
012700            FILE STATUS  IS WS-PRODUCT-MSTR-STATUS.
012800     SELECT DR-HEADER-MASTER-FILE ASSIGN TO DRHDROUT
012900            ACCESS IS SEQUENTIAL
013000            FILE STATUS  IS WS-DR-HDR-MSTR-STATUS.
013100     SELECT DR-ITEM-MASTER-FILE  ASSIGN TO DRITMOUT
013200            ACCESS IS SEQUENTIAL
013300            FILE STATUS  IS WS-DR-ITEM-MSTR-STATUS.
013400     SELECT ISSUANCE-MASTER-FILE ASSIGN TO INVOUT
013500            ACCESS IS SEQUENTIAL
013600            FILE STATUS  IS WS-ISS-MSTR-STATUS.
013700     SELECT ISSUANCE-ITEM-MASTER-FILE ASSIGN TO INVITMOUT
013800            ACCESS IS SEQUENTIAL
013900            FILE STATUS  IS WS-ISS-ITEM-MSTR-STATUS.
014000     SELECT RUN-LOG-FILE         ASSIGN TO RUNLOG
014100            ACCESS IS SEQUENTIAL
014200            FILE STATUS  IS WS-RUN-LOG-STATUS.
014300*
014400 DATA DIVISION.
014500 FILE SECTION.
014600*
014700 FD  USERS-FILE
014800     RECORDING MODE IS F.
014900 01  USERS-FILE-REC              PIC X(140).
015000*
015100 FD  CLIENTS-FILE
015200     RECORDING MODE IS F.
015300 01  CLIENTS-FILE-REC            PIC X(309).
015400*
015500 FD  PRODUCTS-FILE
015600     RECORDING MODE IS F.
015700 01  PRODUCTS-FILE-REC           PIC X(085).
015800*
015900 FD  DR-HEADERS-FILE
016000     RECORDING MODE IS F.
016100 01  DR-HEADERS-FILE-REC         PIC X(291).
016200*
016300 FD  DR-ITEMS-FILE
016400     RECORDING MODE IS F.
016500 01  DR-ITEMS-FILE-REC           PIC X(075).
016600*
016700 FD  INVENTORY-FILE
016800     RECORDING MODE IS F.
016900 01  INVENTORY-FILE-REC          PIC X(120).
017000*
017100 FD  INVENTORY-ITEMS-FILE
017200     RECORDING MODE IS F.
017300 01  INVENTORY-ITEMS-FILE-REC    PIC X(080).
017400*
017500 FD  USER-MASTER-FILE
017600     RECORDING MODE IS F.
017700 01  USER-MASTER-FILE-REC        PIC X(140).
017800*
017900 FD  CLIENT-MASTER-FILE
018000     RECORDING MODE IS F.
018100 01  CLIENT-MASTER-FILE-REC      PIC X(345).
018200*
018300 FD  PRODUCT-MASTER-FILE
018400     RECORDING MODE IS F.
018500 01  PRODUCT-MASTER-FILE-REC     PIC X(095).
018600*
018700 FD  DR-HEADER-MASTER-FILE
018800     RECORDING MODE IS F.
018900 01  DR-HDR-MASTER-FILE-REC      PIC X(335).
019000*
019100 FD  DR-ITEM-MASTER-FILE
019200     RECORDING MODE IS F.
019300 01  DR-ITEM-MASTER-FILE-REC     PIC X(099).
019400*
019500 FD  ISSUANCE-MASTER-FILE
019600     RECORDING MODE IS F.
019700 01  ISSUANCE-MASTER-FILE-REC    PIC X(120).
019800*
019900 FD  ISSUANCE-ITEM-MASTER-FILE
020000     RECORDING MODE IS F.
020100 01  ISSUANCE-ITEM-MSTR-FILE-REC PIC X(080).
020200*
020300 FD  RUN-LOG-FILE
020400     RECORDING MODE IS F.
020500 01  RUN-LOG-FILE-REC             PIC X(132).
020600*
020700 WORKING-STORAGE SECTION.
020800*
020900 COPY BKWKAREA.
021000 COPY BKUSREC.
021100 COPY BKCLREC.
021200 COPY BKPRREC.
021300 COPY BKDHREC.
021400 COPY BKDIREC.
021500 COPY BKINREC.
021600 COPY BKIIREC.
021700*
021800*****************************************************************
021900*    FILE STATUS / END-OF-FILE SWITCHES                          *
022000*****************************************************************
022100 01  WS-FILE-STATUSES.
022200     05  WS-USERS-STATUS          PIC X(02) VALUE SPACES.
022300     05  WS-CLIENTS-STATUS        PIC X(02) VALUE SPACES.
022400     05  WS-PRODUCTS-STATUS       PIC X(02) VALUE SPACES.
022500     05  WS-DR-HDRS-STATUS        PIC X(02) VALUE SPACES.
022600     05  WS-DR-ITEMS-STATUS       PIC X(02) VALUE SPACES.
022700     05  WS-INVENTORY-STATUS      PIC X(02) VALUE SPACES.
022800     05  WS-INV-ITEMS-STATUS      PIC X(02) VALUE SPACES.
022900     05  WS-USER-MSTR-STATUS      PIC X(02) VALUE SPACES.
023000     05  WS-CLIENT-MSTR-STATUS    PIC X(02) VALUE SPACES.
023100     05  WS-PRODUCT-MSTR-STATUS   PIC X(02) VALUE SPACES.
023200     05  WS-DR-HDR-MSTR-STATUS    PIC X(02) VALUE SPACES.
023300     05  WS-DR-ITEM-MSTR-STATUS   PIC X(02) VALUE SPACES.
023400     05  WS-ISS-MSTR-STATUS       PIC X(02) VALUE SPACES.
023500     05  WS-ISS-ITEM-MSTR-STATUS  PIC X(02) VALUE SPACES.
023600     05  WS-RUN-LOG-STATUS        PIC X(02) VALUE SPACES.
023700*
023800 01  WS-EOF-SWITCHES.
023900     05  WS-USERS-EOF-SW          PIC X(01) VALUE 'N'.
024000         88  WS-USERS-EOF                    VALUE 'Y'.
024100     05  WS-CLIENTS-EOF-SW        PIC X(01) VALUE 'N'.
024200         88  WS-CLIENTS-EOF                  VALUE 'Y'.
024300     05  WS-PRODUCTS-EOF-SW       PIC X(01) VALUE 'N'.
024400         88  WS-PRODUCTS-EOF                 VALUE 'Y'.
024500     05  WS-DR-HDRS-EOF-SW        PIC X(01) VALUE 'N'.
024600         88  WS-DR-HDRS-EOF                  VALUE 'Y'.
024700     05  WS-DR-ITEMS-EOF-SW       PIC X(01) VALUE 'N'.
024800         88  WS-DR-ITEMS-EOF                 VALUE 'Y'.
024900     05  WS-INVENTORY-EOF-SW      PIC X(01) VALUE 'N'.
025000         88  WS-INVENTORY-EOF                VALUE 'Y'.
025100     05  WS-INV-ITEMS-EOF-SW      PIC X(01) VALUE 'N'.
025200         88  WS-INV-ITEMS-EOF                VALUE 'Y'.
025300     05  FILLER                   PIC X(14) VALUE SPACES.
025400*
025500 01  WS-FOUND-SWITCHES.
025600     05  WU-FOUND-SW              PIC X(01) VALUE 'N'.
025700         88  WU-IDX-FOUND                    VALUE 'Y'.
025800     05  WC-FOUND-SW              PIC X(01) VALUE 'N'.
025900         88  WC-IDX-FOUND                    VALUE 'Y'.
026000     05  WP-FOUND-SW              PIC X(01) VALUE 'N'.
026100         88  WP-IDX-FOUND                    VALUE 'Y'.
026200     05  WD-FOUND-SW              PIC X(01) VALUE 'N'.
026300         88  WD-IDX-FOUND                    VALUE 'Y'.
026400     05  WI-FOUND-SW              PIC X(01) VALUE 'N'.
026500         88  WI-IDX-FOUND                    VALUE 'Y'.
026600     05  FILLER                   PIC X(15) VALUE SPACES.
026700*
026800*****************************************************************
026900*    TODAY'S DATE - ACCEPTED TWO-DIGIT AND CENTURY-WINDOWED      *
027000*    INTO WK-RUN-DATE (SEE 0150-WINDOW-RUN-DATE).                *
027100*****************************************************************
027200 01  WS-TODAY-RAW.
027300     05  WS-TODAY-YY              PIC 9(02).
027400     05  WS-TODAY-MM              PIC 9(02).
027500     05  WS-TODAY-DD              PIC 9(02).
027600 01  WS-TODAY-COMBINED REDEFINES WS-TODAY-RAW
027700                                  PIC 9(06).
027800 01  WS-CENTURY-DIGITS             PIC 9(02) COMP VALUE ZEROS.
027900*
028000*****************************************************************
028100*    IN-MEMORY MASTER TABLES.  NOTHING IS WRITTEN TO A MASTER    *
028200*    FILE UNTIL 9400-FLUSH-ALL-MASTERS RUNS AT THE END OF A       *
028300*    CLEAN PASS SEQUENCE - THAT IS HOW THIS JOB GETS ITS          *
028400*    ALL-OR-NOTHING BEHAVIOR ON A SEQUENTIAL FILE SET.            *
028500*****************************************************************
028600 01  WS-CLIENT-TABLE.
028700     05  WC-COUNT                 PIC S9(04) COMP VALUE 0.
028800     05  WC-ENTRY OCCURS 1 TO 500 TIMES DEPENDING ON WC-COUNT
028900                   INDEXED BY WC-IDX.
029000         10  WC-KEY-NAME          PIC X(40).
029100         10  WC-COMPANY-NAME      PIC X(40).
029200         10  WC-NAME-OF-OWNER     PIC X(40).
029300         10  WC-RENTED            PIC X(01).
029400         10  WC-SINCE-YEAR        PIC X(04).
029500         10  WC-UNIT-ROOM         PIC X(20).
029600         10  WC-STREET-NUMBER     PIC X(10).
029700         10  WC-STREET-NAME       PIC X(30).
029800         10  WC-BARANGAY          PIC X(30).
029900         10  WC-CITY-MUNICIPALITY PIC X(30).
030000         10  WC-PROVINCE-STATE    PIC X(30).
030100         10  WC-POSTAL-CODE       PIC X(10).
030200         10  WC-CONTACT-NUMBER    PIC X(20).
030300         10  WC-PREFERRED-MOP     PIC X(20).
030400 01  WS-CLIENT-LIMIT               PIC S9(04) COMP VALUE 500.
030500*
030600 01  WS-PRODUCT-TABLE.
030700     05  WP-COUNT                 PIC S9(04) COMP VALUE 0.
030800     05  WP-ENTRY OCCURS 1 TO 500 TIMES DEPENDING ON WP-COUNT
030900                   INDEXED BY WP-IDX.
031000         10  WP-SKU               PIC X(20).
031100         10  WP-NAME              PIC X(40).
031200         10  WP-UNIT              PIC X(10).
031300         10  WP-DEFAULT-UNIT-PRICE PIC S9(07)V99 COMP-3.
031400         10  WP-PRICE-ABSENT-SW   PIC X(01).
031500         10  WP-ACTIVE-FLAG       PIC X(01).
031600         10  WP-SOURCE-CODE       PIC X(01).
031700 01  WS-PRODUCT-LIMIT              PIC S9(04) COMP VALUE 500.
031800*
031900 01  WS-USER-TABLE.
032000     05  WU-COUNT                 PIC S9(04) COMP VALUE 0.
032100     05  WU-ENTRY OCCURS 1 TO 500 TIMES DEPENDING ON WU-COUNT
032200                   INDEXED BY WU-IDX.
032300         10  WU-USERNAME          PIC X(20).
032400         10  WU-FIRST-NAME        PIC X(20).
032500         10  WU-LAST-NAME         PIC X(20).
032600         10  WU-EMAIL             PIC X(40).
032700         10  WU-IS-ACTIVE         PIC X(01).
032800         10  WU-GROUP-NAME        PIC X(20).
032900         10  WU-IS-STAFF          PIC X(01).
033000         10  WU-SOURCE-CODE       PIC X(01).
033100 01  WS-USER-LIMIT                 PIC S9(04) COMP VALUE 500.
033200*
033300 01  WS-DR-TABLE.
033400     05  WD-COUNT                 PIC S9(04) COMP VALUE 0.
033500     05  WD-ENTRY OCCURS 1 TO 3000 TIMES DEPENDING ON WD-COUNT
033600                   INDEXED BY WD-IDX.
033700         10  WD-DR-NUMBER         PIC X(10).
033800         10  WD-CLIENT-NAME       PIC X(40).
033900         10  WD-DATE-OF-ORDER     PIC 9(08).
034000         10  WD-ORDER-DATE-PARTS  REDEFINES WD-DATE-OF-ORDER.
034100             15  WD-ORDER-CCYY    PIC 9(04).
034200             15  WD-ORDER-MM      PIC 9(02).
034300             15  WD-ORDER-DD      PIC 9(02).
034400         10  WD-DATE-OF-DELIVERY  PIC 9(08).
034500         10  WD-DELIVERY-STATUS   PIC X(20).
034600         10  WD-PAYMENT-STATUS    PIC X(20).
034700         10  WD-DELIVERY-METHOD   PIC X(12).
034800         10  WD-AGENT-USERNAME    PIC X(20).
034900         10  WD-PAYMENT-METHOD    PIC X(12).
035000         10  WD-PAYMENT-DETAILS   PIC X(40).
035100         10  WD-REMARKS           PIC X(60).
035200         10  WD-CREATED-BY-USRNM  PIC X(20).
035300         10  WD-APPROVAL-STATUS   PIC X(12).
035400         10  WD-IS-ARCHIVED       PIC X(01).
035500         10  WD-IS-CANCELLED      PIC X(01).
035600         10  WD-RUNNING-TOTAL     PIC S9(09)V99 COMP-3.
035700         10  WD-PAYMENT-DUE       PIC 9(08).
035800         10  WD-DUE-DATE          PIC 9(08).
035900 01  WS-DR-LIMIT                   PIC S9(04) COMP VALUE 3000.
036000*
036100 01  WS-DR-ITEM-TABLE.
036200     05  WT-COUNT                 PIC S9(04) COMP VALUE 0.
036300     05  WT-ENTRY OCCURS 1 TO 5000 TIMES DEPENDING ON WT-COUNT
036400                   INDEXED BY WT-IDX.
036500         10  WT-DR-NUMBER         PIC X(10).
036600         10  WT-PRODUCT-SKU       PIC X(20).
036700         10  WT-QUANTITY          PIC S9(07).
036800         10  WT-UNIT-PRICE        PIC S9(07)V99 COMP-3.
036900         10  WT-DESCRIPTION       PIC X(40).
037000         10  WT-LINE-TOTAL        PIC S9(09)V99 COMP-3.
037100 01  WS-DR-ITEM-LIMIT               PIC S9(04) COMP VALUE 5000.
037200*
037300 01  WS-ISSUANCE-TABLE.
037400     05  WI-COUNT                 PIC S9(04) COMP VALUE 0.
037500     05  WI-ENTRY OCCURS 1 TO 500 TIMES DEPENDING ON WI-COUNT
037600                   INDEXED BY WI-IDX.
037700         10  WI-ISSUANCE-REF      PIC X(12).
037800         10  WI-ISSUANCE-DATE     PIC 9(08).
037900         10  WI-ISSUANCE-TYPE-CD  PIC X(10).
038000         10  WI-CREATED-BY-USRNM  PIC X(20).
038100         10  WI-IS-PENDING        PIC X(01).
038200         10  WI-IS-CANCELLED      PIC X(01).
038300         10  WI-REMARKS           PIC X(60).
038400 01  WS-ISSUANCE-LIMIT              PIC S9(04) COMP VALUE 500.
038500*
038600 01  WS-ISSUANCE-ITEM-TABLE.
038700     05  WV-COUNT                 PIC S9(04) COMP VALUE 0.
038800     05  WV-ENTRY OCCURS 1 TO 5000 TIMES DEPENDING ON WV-COUNT
038900                   INDEXED BY WV-IDX.
039000         10  WV-ISSUANCE-REF      PIC X(12).
039100         10  WV-PRODUCT-SKU       PIC X(20).
039200         10  WV-QUANTITY          PIC S9(07).
039300 01  WS-ISSUANCE-ITEM-LIMIT         PIC S9(04) COMP VALUE 5000.
039400*
039500*****************************************************************
039600*    COMMON NORMALIZATION WORK FIELDS                            *
039700*****************************************************************
039800 01  WS-BOOL-WORK-FIELDS.
039900     05  WS-BOOL-RAW              PIC X(01).
040000     05  WS-BOOL-DEFAULT          PIC X(01).
040100     05  WS-BOOL-RESULT           PIC X(01).
040200*
040300 01  WS-SAFE-CHOICE-FIELDS.
040400     05  WS-SAFE-RAW              PIC X(20).
040500     05  FILLER                   PIC X(10) VALUE SPACES.
040600*
040700*****************************************************************
040800*    CLIENT-NAME MATCH KEY - UPPERCASED HERE AND COMPARED         *
040900*    UPPERCASE-TO-UPPERCASE IN BOTH 3210-FIND-CLIENT-BY-NAME AND  *
041000*    5210-RESOLVE-CLIENT (BK-0406).  FULL 40-BYTE COMPANY-NAME    *
041100*    WIDTH, NOT THE 20-BYTE STATUS/METHOD SCRATCH FIELD ABOVE.    *
041200*****************************************************************
041300 77  WS-CLIENT-NAME-UPPER          PIC X(40).
041400 01  WS-DATE-ARITH-FIELDS.
041500     05  WA-BASE-DATE             PIC 9(08).
041600     05  WA-RESULT-DATE           PIC 9(08).
041700     05  WA-RESULT-DATE-PARTS     REDEFINES WA-RESULT-DATE.
041800         10  WA-RSLT-CCYY         PIC 9(04).
041900         10  WA-RSLT-MM           PIC 9(02).
042000         10  WA-RSLT-DD           PIC 9(02).
042100     05  WA-CCYY                  PIC 9(04).
042200     05  WA-MM                    PIC 9(02).
042300     05  WA-DD                    PIC 9(02).
042400     05  WA-MONTH-LEN             PIC 9(02) COMP.
042500     05  WA-REMAINING-DAYS        PIC S9(04) COMP.
042600     05  WA-LEAP-YEAR-SW          PIC X(01).
042700         88  WA-IS-LEAP-YEAR                 VALUE 'Y'.
042800     05  WA-CENTURY-REMAINDER     PIC 9(02) COMP.
042900     05  WA-4-REMAINDER           PIC 9(02) COMP.
043000     05  WA-400-REMAINDER         PIC 9(03) COMP.
043100     05  WA-DIVIDE-QUOTIENT       PIC 9(04) COMP.
043200     05  WA-TERM-DAYS             PIC S9(04) COMP VALUE 0.
043300*
043400 01  WS-BADGE-LINKAGE-AREA.
043500     05  WS-BADGE-KIND            PIC X(01).
043600     05  WS-BADGE-STATUS-CODE     PIC X(20).
043700     05  FILLER                   PIC X(09) VALUE SPACES.
043800 01  WS-BADGE-CLASS-RESULT        PIC X(20).
043900*
044000*****************************************************************
044100*    RUN-LOG WORK RECORDS                                        *
044200*****************************************************************
044300 01  LG-BANNER-LINE.
044400     05  FILLER                   PIC X(20) VALUE 'BKDRLOAD RUN LOG -  '.
044500     05  LG-BANNER-MM             PIC 99.
044600     05  FILLER                   PIC X(01) VALUE '/'.
044700     05  LG-BANNER-DD             PIC 99.
044800     05  FILLER                   PIC X(01) VALUE '/'.
044900     05  LG-BANNER-CCYY           PIC 9(04).
045000     05  FILLER                   PIC X(102) VALUE SPACES.
045100*
045200 01  LG-TEXT-LINE.
045300     05  LG-TEXT                  PIC X(80).
045400     05  FILLER                   PIC X(52) VALUE SPACES.
045500*
045600 01  LG-DETAIL-LINE.
045700     05  LG-LABEL                 PIC X(40).
045800     05  LG-COUNT-EDIT            PIC ZZZ,ZZZ,ZZ9.
045900     05  FILLER                   PIC X(83) VALUE SPACES.
046000*
046100*****************************************************************
046200*    REPORT TOTALS - COUNTERS FOR THE RUN LOG                    *
046300*****************************************************************
046400 01  REPORT-TOTALS.
046500     05  RPT-USERS-READY          PIC S9(07) COMP VALUE 0.
046600     05  RPT-CLIENTS-IMPORTED     PIC S9(07) COMP VALUE 0.
046700     05  RPT-PRODUCTS-IMPORTED    PIC S9(07) COMP VALUE 0.
046800     05  RPT-DRS-IMPORTED         PIC S9(07) COMP VALUE 0.
046900     05  RPT-DR-ITEMS-IMPORTED    PIC S9(07) COMP VALUE 0.
047000     05  RPT-ISSUANCES-IMPORTED   PIC S9(07) COMP VALUE 0.
047100     05  RPT-ISS-ITEMS-IMPORTED   PIC S9(07) COMP VALUE 0.
047200     05  RPT-DRS-NEEDING-COUNTER  PIC S9(07) COMP VALUE 0.
047300*
047400 PROCEDURE DIVISION.
047500*
047600 0000-MAINLINE.
047700     PERFORM 0100-INITIALIZE.
047800     PERFORM 0200-OPEN-ALL-FILES.
047900     IF WK-WIPE-MODE
048000         PERFORM 1000-WIPE-DATASTORE
048100     END-IF.
048200     PERFORM 1100-ENSURE-SYSTEM-USER.
048300     PERFORM 2000-USERS-PASS.
048400     PERFORM 3000-CLIENTS-PASS.
048500     PERFORM 4000-PRODUCTS-PASS.
048600     PERFORM 5000-DR-HEADER-PASS.
048700     PERFORM 6000-DR-ITEM-PASS.
048800     PERFORM 7000-DR-FINALIZE-PASS.
048900     PERFORM 8000-ISSUANCE-PASS.
049000     PERFORM 9000-ISSUANCE-ITEM-PASS.
049100     PERFORM 9400-FLUSH-ALL-MASTERS.
049200     PERFORM 9500-WRITE-RUN-LOG.
049300     PERFORM 9800-CLOSE-ALL-FILES.
049400     GOBACK.
049500*
049600 0000-EXIT.
049700     EXIT.
049800*
049900 0100-INITIALIZE.
050000     ACCEPT WS-TODAY-RAW FROM DATE.
050100     IF WS-TODAY-COMBINED = ZEROS
050200         DISPLAY 'BKDRLOAD - SYSTEM DATE NOT AVAILABLE'
050300         MOVE 16 TO RETURN-CODE
050400         GOBACK
050500     END-IF.
050600     PERFORM 0150-WINDOW-RUN-DATE.
050700     MOVE WK-RUN-MM   TO LG-BANNER-MM.
050800     MOVE WK-RUN-DD   TO LG-BANNER-DD.
050900     MOVE WK-RUN-CCYY TO LG-BANNER-CCYY.
051000*
051100 0100-EXIT.
051200     EXIT.
051300*
051400 0150-WINDOW-RUN-DATE.
051500     IF WS-TODAY-YY < 50
051600         MOVE 20 TO WS-CENTURY-DIGITS
051700     ELSE
051800         MOVE 19 TO WS-CENTURY-DIGITS
051900     END-IF.
052000     COMPUTE WK-RUN-CCYY = (WS-CENTURY-DIGITS * 100) + WS-TODAY-YY.
052100     MOVE WS-TODAY-MM TO WK-RUN-MM.
052200     MOVE WS-TODAY-DD TO WK-RUN-DD.
052300*
052400 0150-EXIT.
052500     EXIT.
052600*
052700 0200-OPEN-ALL-FILES.
052800     OPEN INPUT  USERS-FILE
052900                 CLIENTS-FILE
053000                 PRODUCTS-FILE
053100                 DR-HEADERS-FILE
053200                 DR-ITEMS-FILE
053300                 INVENTORY-FILE
053400                 INVENTORY-ITEMS-FILE.
053500     OPEN OUTPUT USER-MASTER-FILE
053600                 CLIENT-MASTER-FILE
053700                 PRODUCT-MASTER-FILE
053800                 DR-HEADER-MASTER-FILE
053900                 DR-ITEM-MASTER-FILE
054000                 ISSUANCE-MASTER-FILE
054100                 ISSUANCE-ITEM-MASTER-FILE
054200                 RUN-LOG-FILE.
054300     IF WS-CLIENTS-STATUS NOT = '00'
054400         DISPLAY 'BKDRLOAD - CLIENTS FILE IS REQUIRED, RC='
054500                 WS-CLIENTS-STATUS
054600         MOVE 16 TO RETURN-CODE
054700         GOBACK
054800     END-IF.
054900     IF WS-DR-HDRS-STATUS NOT = '00'
055000         DISPLAY 'BKDRLOAD - DR-HEADERS FILE IS REQUIRED, RC='
055100                 WS-DR-HDRS-STATUS
055200         MOVE 16 TO RETURN-CODE
055300         GOBACK
055400     END-IF.
055500     IF WS-DR-ITEMS-STATUS NOT = '00'
055600         DISPLAY 'BKDRLOAD - DR-ITEMS FILE IS REQUIRED, RC='
055700                 WS-DR-ITEMS-STATUS
055800         MOVE 16 TO RETURN-CODE
055900         GOBACK
056000     END-IF.
056100     IF WS-USERS-STATUS NOT = '00'
056200         MOVE 'Y' TO WS-USERS-EOF-SW
056300     END-IF.
056400     IF WS-PRODUCTS-STATUS NOT = '00'
056500         MOVE 'Y' TO WS-PRODUCTS-EOF-SW
056600     END-IF.
056700     IF WS-INVENTORY-STATUS NOT = '00'
056800         MOVE 'Y' TO WS-INVENTORY-EOF-SW
056900     END-IF.
057000     IF WS-INV-ITEMS-STATUS NOT = '00'
057100         MOVE 'Y' TO WS-INV-ITEMS-EOF-SW
057200     END-IF.
057300*
057400 0200-EXIT.
057500     EXIT.
057600*
057700*****************************************************************
057800*    WIPE MODE.  THIS JOB REBUILDS ALL SEVEN MASTER FILES FROM   *
057900*    SCRATCH EVERY RUN, SO THERE IS NO PRIOR-RUN STATE FOR IT TO *
058000*    DELETE ON A FLAT FILE.  THE ONE PLACE WIPE MODE STILL       *
058100*    MATTERS IS THE CLIENT ROSTER: THE ON-LINE SYSTEM KEEPS      *
058200*    D2D STOCKS ALIVE THROUGH A WIPE EVEN THOUGH EVERY OTHER      *
058300*    CLIENT IS DROPPED, SO WE SEED IT HERE BEFORE THE CLIENTS     *
058400*    PASS RUNS.                                                  *
058500*****************************************************************
058600 1000-WIPE-DATASTORE.
058700     MOVE 'WIPE MODE - D2D STOCKS RETAINED, ALL OTHERS REBUILT'
058800         TO LG-TEXT.
058900     PERFORM 9510-WRITE-LOG-TEXT-LINE.
059000     ADD 1 TO WC-COUNT.
059100     MOVE 'D2D STOCKS'   TO WC-COMPANY-NAME (WC-COUNT).
059200     MOVE 'D2D STOCKS'   TO WC-KEY-NAME (WC-COUNT).
059300     MOVE SPACES         TO WC-NAME-OF-OWNER (WC-COUNT).
059400     MOVE 'N'            TO WC-RENTED (WC-COUNT).
059500     MOVE SPACES         TO WC-SINCE-YEAR (WC-COUNT).
059600     MOVE SPACES         TO WC-UNIT-ROOM (WC-COUNT).
059700     MOVE SPACES         TO WC-STREET-NUMBER (WC-COUNT).
059800     MOVE SPACES         TO WC-STREET-NAME (WC-COUNT).
059900     MOVE SPACES         TO WC-BARANGAY (WC-COUNT).
060000     MOVE SPACES         TO WC-CITY-MUNICIPALITY (WC-COUNT).
060100     MOVE SPACES         TO WC-PROVINCE-STATE (WC-COUNT).
060200     MOVE SPACES         TO WC-POSTAL-CODE (WC-COUNT).
060300     MOVE SPACES         TO WC-CONTACT-NUMBER (WC-COUNT).
060400     MOVE SPACES         TO WC-PREFERRED-MOP (WC-COUNT).
060500*
060600 1000-EXIT.
060700     EXIT.
060800*
060900 1100-ENSURE-SYSTEM-USER.
061000     ADD 1 TO WU-COUNT.
061100     MOVE WK-LEGACY-IMPORT-USER TO WU-USERNAME (WU-COUNT).
061200     MOVE 'LEGACY'               TO WU-FIRST-NAME (WU-COUNT).
061300     MOVE 'IMPORT'               TO WU-LAST-NAME (WU-COUNT).
061400     MOVE SPACES                 TO WU-EMAIL (WU-COUNT).
061500     MOVE 'Y'                    TO WU-IS-ACTIVE (WU-COUNT).
061600     MOVE SPACES                 TO WU-GROUP-NAME (WU-COUNT).
061700     MOVE 'Y'                    TO WU-IS-STAFF (WU-COUNT).
061800     MOVE 'S'                    TO WU-SOURCE-CODE (WU-COUNT).
061900*
062000 1100-EXIT.
062100     EXIT.
062200*
062300*****************************************************************
062400*    COMMON NORMALIZATION PARAGRAPHS                              *
062500*****************************************************************
062600 0310-PARSE-BOOLEAN-FLAG.
062700*    ON ENTRY: WS-BOOL-RAW HOLDS THE ONE-CHARACTER CANDIDATE,
062800*    WS-BOOL-DEFAULT HOLDS THE FALLBACK.  ON EXIT WS-BOOL-RESULT
062900*    IS Y OR N.
063000     INSPECT WS-BOOL-RAW CONVERTING
063100             'abcdefghijklmnopqrstuvwxyz' TO
063200             'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
063300     EVALUATE WS-BOOL-RAW
063400         WHEN 'Y'
063500         WHEN '1'
063600         WHEN 'T'
063700             MOVE 'Y' TO WS-BOOL-RESULT
063800         WHEN 'N'
063900         WHEN '0'
064000         WHEN 'F'
064100             MOVE 'N' TO WS-BOOL-RESULT
064200         WHEN OTHER
064300             MOVE WS-BOOL-DEFAULT TO WS-BOOL-RESULT
064400     END-EVALUATE.
064500*
064600 0310-EXIT.
064700     EXIT.
064800*
064900 0350-NORMALIZE-SINCE.
065000*    ON ENTRY: BC-IN-SINCE (8 BYTES) HAS THE RAW YEAR TEXT.
065100*    ON EXIT: WC-SINCE-YEAR (4 BYTES) OF THE CURRENT WC-COUNT
065200*    TABLE ENTRY HAS BEEN SET.
065300     IF BC-IN-SINCE (1:4) IS NUMERIC
065400         MOVE BC-IN-SINCE (1:4) TO WC-SINCE-YEAR (WC-COUNT)
065500     ELSE
065600         MOVE SPACES            TO WC-SINCE-YEAR (WC-COUNT)
065700     END-IF.
065800*
065900 0350-EXIT.
066000     EXIT.
066100*
066200*****************************************************************
066300*    USERS PASS                                                  *
066400*****************************************************************
066500 2000-USERS-PASS.
066600     PERFORM 2100-READ-USER-RECORD.
066700     PERFORM 2200-PROCESS-ONE-USER THRU 2200-EXIT
066800         UNTIL WS-USERS-EOF.
066900     MOVE WU-COUNT TO RPT-USERS-READY.
067000*
067100 2000-EXIT.
067200     EXIT.
067300*
067400 2100-READ-USER-RECORD.
067500     READ USERS-FILE INTO BK-USER-INPUT-REC
067600         AT END
067700             MOVE 'Y' TO WS-USERS-EOF-SW
067800     END-READ.
067900*
068000 2100-EXIT.
068100     EXIT.
068200*
068300 2200-PROCESS-ONE-USER.
068400     IF BU-IN-USERNAME = SPACES
068500         CONTINUE
068600     ELSE
068700         PERFORM 2210-FIND-USER-BY-NAME
068800         IF WU-IDX-FOUND
068900             MOVE BU-IN-FIRST-NAME TO WU-FIRST-NAME (WU-IDX)
069000             MOVE BU-IN-LAST-NAME  TO WU-LAST-NAME  (WU-IDX)
069100             MOVE BU-IN-EMAIL      TO WU-EMAIL      (WU-IDX)
069200             MOVE WS-BOOL-RESULT   TO WU-IS-ACTIVE  (WU-IDX)
069300             MOVE BU-IN-GROUP-NAME TO WU-GROUP-NAME (WU-IDX)
069400         ELSE
069500             ADD 1 TO WU-COUNT
069600             MOVE BU-IN-USERNAME   TO WU-USERNAME (WU-COUNT)
069700             MOVE BU-IN-FIRST-NAME TO WU-FIRST-NAME (WU-COUNT)
069800             MOVE BU-IN-LAST-NAME  TO WU-LAST-NAME (WU-COUNT)
069900             MOVE BU-IN-EMAIL      TO WU-EMAIL (WU-COUNT)
070000             MOVE BU-IN-GROUP-NAME TO WU-GROUP-NAME (WU-COUNT)
070100             MOVE 'N'              TO WU-IS-STAFF (WU-COUNT)
070200             MOVE 'B'              TO WU-SOURCE-CODE (WU-COUNT)
070300         END-IF
070400     END-IF.
070500     MOVE BU-IN-IS-ACTIVE  TO WS-BOOL-RAW.
070600     MOVE 'Y'              TO WS-BOOL-DEFAULT.
070700     PERFORM 0310-PARSE-BOOLEAN-FLAG.
070800     IF NOT WU-IDX-FOUND AND BU-IN-USERNAME NOT = SPACES
070900         MOVE WS-BOOL-RESULT TO WU-IS-ACTIVE (WU-COUNT)
071000     END-IF.
071100     PERFORM 2100-READ-USER-RECORD.
071200*
071300 2200-EXIT.
071400     EXIT.
071500*
071600 2210-FIND-USER-BY-NAME.
071700     SET WU-IDX-FOUND TO FALSE.
071800     IF WU-COUNT > 0
071900         SEARCH WU-ENTRY VARYING WU-IDX
072000             AT END
072100                 SET WU-IDX-FOUND TO FALSE
072200             WHEN WU-USERNAME (WU-IDX) = BU-IN-USERNAME
072300                 SET WU-IDX-FOUND TO TRUE
072400         END-SEARCH
072500     END-IF.
072600*
072700 2210-EXIT.
072800     EXIT.
072900*
073000*****************************************************************
073100*    CLIENTS PASS                                                *
073200*****************************************************************
073300 3000-CLIENTS-PASS.
073400     PERFORM 3100-READ-CLIENT-RECORD.
073500     PERFORM 3200-PROCESS-ONE-CLIENT THRU 3200-EXIT
073600         UNTIL WS-CLIENTS-EOF.
073700     MOVE WC-COUNT TO RPT-CLIENTS-IMPORTED.
073800*
073900 3000-EXIT.
074000     EXIT.
074100*
074200 3100-READ-CLIENT-RECORD.
074300     READ CLIENTS-FILE INTO BK-CLIENT-INPUT-REC
074400         AT END
074500             MOVE 'Y' TO WS-CLIENTS-EOF-SW
074600     END-READ.
074700*
074800 3100-EXIT.
074900     EXIT.
075000*
075100 3200-PROCESS-ONE-CLIENT.
075200     IF BC-IN-COMPANY-NAME = SPACES
075300         CONTINUE
075400     ELSE
075500         MOVE BC-IN-COMPANY-NAME TO WS-CLIENT-NAME-UPPER
075600         INSPECT WS-CLIENT-NAME-UPPER CONVERTING
075700                 'abcdefghijklmnopqrstuvwxyz' TO
075800                 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
075900         PERFORM 3210-FIND-CLIENT-BY-NAME
076000         IF WC-IDX-FOUND
076100             MOVE WC-IDX TO WC-COUNT
076200         ELSE
076300             ADD 1 TO WC-COUNT
076400             MOVE WS-CLIENT-NAME-UPPER TO WC-KEY-NAME (WC-COUNT)
076500         END-IF
076600         MOVE BC-IN-COMPANY-NAME  TO WC-COMPANY-NAME (WC-COUNT)
076700         MOVE BC-IN-NAME-OF-OWNER TO WC-NAME-OF-OWNER (WC-COUNT)
076800         MOVE BC-IN-UNIT-ROOM     TO WC-UNIT-ROOM (WC-COUNT)
076900         MOVE BC-IN-STREET-NUMBER TO WC-STREET-NUMBER (WC-COUNT)
077000         MOVE BC-IN-STREET-NAME   TO WC-STREET-NAME (WC-COUNT)
077100         MOVE BC-IN-BARANGAY      TO WC-BARANGAY (WC-COUNT)
077200         MOVE BC-IN-CITY-MUNICIPALITY
077300                                  TO WC-CITY-MUNICIPALITY (WC-COUNT)
077400         MOVE BC-IN-PROVINCE-STATE
077500                                  TO WC-PROVINCE-STATE (WC-COUNT)
077600         MOVE BC-IN-POSTAL-CODE   TO WC-POSTAL-CODE (WC-COUNT)
077700         MOVE BC-IN-CONTACT-NUMBER
077800                                  TO WC-CONTACT-NUMBER (WC-COUNT)
077900         MOVE BC-IN-PREFERRED-MOP TO WC-PREFERRED-MOP (WC-COUNT)
078000         MOVE BC-IN-RENTED        TO WS-BOOL-RAW
078100         MOVE 'N'                 TO WS-BOOL-DEFAULT
078200         PERFORM 0310-PARSE-BOOLEAN-FLAG
078300         MOVE WS-BOOL-RESULT      TO WC-RENTED (WC-COUNT)
078400         PERFORM 0350-NORMALIZE-SINCE
078500     END-IF.
078600     PERFORM 3100-READ-CLIENT-RECORD.
078700*
078800 3200-EXIT.
078900     EXIT.
079000*
079100 3210-FIND-CLIENT-BY-NAME.
079200     SET WC-IDX-FOUND TO FALSE.
079300     IF WC-COUNT > 0
079400         SEARCH WC-ENTRY VARYING WC-IDX
079500             AT END
079600                 SET WC-IDX-FOUND TO FALSE
079700             WHEN WC-KEY-NAME (WC-IDX) = WS-CLIENT-NAME-UPPER
079800                 SET WC-IDX-FOUND TO TRUE
079900         END-SEARCH
080000     END-IF.
080100*
080200 3210-EXIT.
080300     EXIT.
080400*
080500*****************************************************************
080600*    PRODUCTS PASS                                                *
080700*****************************************************************
080800 4000-PRODUCTS-PASS.
080900     IF WS-PRODUCTS-EOF
081000         CONTINUE
081100     ELSE
081200         PERFORM 4100-READ-PRODUCT-RECORD
081300         PERFORM 4200-PROCESS-ONE-PRODUCT THRU 4200-EXIT
081400             UNTIL WS-PRODUCTS-EOF
081500     END-IF.
081600     MOVE WP-COUNT TO RPT-PRODUCTS-IMPORTED.
081700*
081800 4000-EXIT.
081900     EXIT.
082000*
082100 4100-READ-PRODUCT-RECORD.
082200     READ PRODUCTS-FILE INTO BK-PRODUCT-INPUT-REC
082300         AT END
082400             MOVE 'Y' TO WS-PRODUCTS-EOF-SW
082500     END-READ.
082600*
082700 4100-EXIT.
082800     EXIT.
082900*
083000 4200-PROCESS-ONE-PRODUCT.
083100     IF BP-IN-SKU = SPACES
083200         CONTINUE
083300     ELSE
083400         PERFORM 4210-FIND-PRODUCT-BY-SKU
083500         IF WP-IDX-FOUND
083600             MOVE WP-IDX TO WP-COUNT
083700         ELSE
083800             ADD 1 TO WP-COUNT
083900             MOVE BP-IN-SKU TO WP-SKU (WP-COUNT)
084000             MOVE 'Y'       TO WP-ACTIVE-FLAG (WP-COUNT)
084100             MOVE 'B'       TO WP-SOURCE-CODE (WP-COUNT)
084200         END-IF
084300         MOVE BP-IN-NAME   TO WP-NAME (WP-COUNT)
084400         MOVE BP-IN-UNIT   TO WP-UNIT (WP-COUNT)
084500         IF BP-IN-PRICE-ABSENT-SW = 'Y'
084600             MOVE 'Y'      TO WP-PRICE-ABSENT-SW (WP-COUNT)
084700             MOVE ZEROS    TO WP-DEFAULT-UNIT-PRICE (WP-COUNT)
084800         ELSE
084900             MOVE 'N'      TO WP-PRICE-ABSENT-SW (WP-COUNT)
085000             MOVE BP-IN-DEFAULT-UNIT-PRICE
085100                           TO WP-DEFAULT-UNIT-PRICE (WP-COUNT)
085200         END-IF
085300     END-IF.
085400     PERFORM 4100-READ-PRODUCT-RECORD.
085500*
085600 4200-EXIT.
085700     EXIT.
085800*
085900 4210-FIND-PRODUCT-BY-SKU.
086000     SET WP-IDX-FOUND TO FALSE.
086100     IF WP-COUNT > 0
086200         SEARCH WP-ENTRY VARYING WP-IDX
086300             AT END
086400                 SET WP-IDX-FOUND TO FALSE
086500             WHEN WP-SKU (WP-IDX) = BP-IN-SKU
086600                 SET WP-IDX-FOUND TO TRUE
086700         END-SEARCH
086800     END-IF.
086900*
087000 4210-EXIT.
087100     EXIT.
087200*
087300*****************************************************************
087400*    DR HEADER PASS                                               *
087500*****************************************************************
087600 5000-DR-HEADER-PASS.
087700     PERFORM 5100-READ-DR-HEADER-RECORD.
087800     PERFORM 5200-PROCESS-ONE-DR-HEADER THRU 5200-EXIT
087900         UNTIL WS-DR-HDRS-EOF.
088000     MOVE WD-COUNT TO RPT-DRS-IMPORTED.
088100*
088200 5000-EXIT.
088300     EXIT.
088400*
088500 5100-READ-DR-HEADER-RECORD.
088600     READ DR-HEADERS-FILE INTO BK-DR-HDR-INPUT-REC
088700         AT END
088800             MOVE 'Y' TO WS-DR-HDRS-EOF-SW
088900     END-READ.
089000*
089100 5100-EXIT.
089200     EXIT.
089300*
089400 5200-PROCESS-ONE-DR-HEADER.
089500     IF BD-IN-DR-NUMBER = SPACES
089600         CONTINUE
089700     ELSE
089800         PERFORM 5210-RESOLVE-CLIENT
089900         PERFORM 5220-RESOLVE-AGENT-AND-CREATOR
090000         PERFORM 5215-FIND-DR-BY-NUMBER
090100         IF WD-IDX-FOUND
090200             MOVE WD-IDX TO WD-COUNT
090300         ELSE
090400             ADD 1 TO WD-COUNT
090500             MOVE BD-IN-DR-NUMBER TO WD-DR-NUMBER (WD-COUNT)
090600         END-IF
090700         MOVE WC-COMPANY-NAME (WC-IDX)
090800                                 TO WD-CLIENT-NAME (WD-COUNT)
090900         IF BD-IN-DATE-OF-ORDER = ZEROS
091000             MOVE WK-RUN-DATE    TO WD-DATE-OF-ORDER (WD-COUNT)
091100         ELSE
091200             MOVE BD-IN-DATE-OF-ORDER
091300                                 TO WD-DATE-OF-ORDER (WD-COUNT)
091400         END-IF
091500         MOVE BD-IN-DATE-OF-DELIVERY
091600                                 TO WD-DATE-OF-DELIVERY (WD-COUNT)
091700         MOVE BD-IN-PAYMENT-METHOD
091800                                 TO WD-PAYMENT-METHOD (WD-COUNT)
091900         MOVE BD-IN-PAYMENT-DETAILS
092000                                 TO WD-PAYMENT-DETAILS (WD-COUNT)
092100         MOVE BD-IN-REMARKS      TO WD-REMARKS (WD-COUNT)
092200         MOVE BD-IN-AGENT        TO WD-AGENT-USERNAME (WD-COUNT)
092300         MOVE BD-IN-CREATED-BY   TO WD-CREATED-BY-USRNM (WD-COUNT)
092400         MOVE 0                  TO WD-RUNNING-TOTAL (WD-COUNT)
092500         MOVE ZEROS               TO WD-PAYMENT-DUE (WD-COUNT)
092600         MOVE ZEROS               TO WD-DUE-DATE (WD-COUNT)
092700         PERFORM 5410-SAFE-DELIVERY-STATUS
092800         PERFORM 5420-SAFE-PAYMENT-STATUS
092900         PERFORM 5430-SAFE-DELIVERY-METHOD
093000         PERFORM 5440-SAFE-APPROVAL-STATUS
093100         PERFORM 5450-CANCELLED-STATUS-CONVERSION
093200         MOVE BD-IN-IS-ARCHIVED  TO WS-BOOL-RAW
093300         MOVE 'N'                TO WS-BOOL-DEFAULT
093400         PERFORM 0310-PARSE-BOOLEAN-FLAG
093500         MOVE WS-BOOL-RESULT     TO WD-IS-ARCHIVED (WD-COUNT)
093600     END-IF.
093700     PERFORM 5100-READ-DR-HEADER-RECORD.
093800*
093900 5200-EXIT.
094000     EXIT.
094100*
094200*    2024-11-19 EPL BK-0402 - ADDED THE UPSERT SEARCH BELOW SO A
094300*    RERUN OF THE SAME DR EXTRACT UPDATES THE EXISTING WD-TABLE
094400*    SLOT INSTEAD OF STACKING A SECOND ROW UNDER ONE DR NUMBER -
094500*    SAME UPSERT RULE THE CLIENTS/PRODUCTS/USERS PASSES ALREADY
094600*    FOLLOW (SEE 3210-FIND-CLIENT-BY-NAME).
094700 5215-FIND-DR-BY-NUMBER.
094800     SET WD-IDX-FOUND TO FALSE.
094900     IF WD-COUNT > 0
095000         SEARCH WD-ENTRY VARYING WD-IDX
095100             AT END
095200                 SET WD-IDX-FOUND TO FALSE
095300             WHEN WD-DR-NUMBER (WD-IDX) = BD-IN-DR-NUMBER
095400                 SET WD-IDX-FOUND TO TRUE
095500         END-SEARCH
095600     END-IF.
095700*
095800 5215-EXIT.
095900     EXIT.
096000*
096100 5210-RESOLVE-CLIENT.
096200     MOVE BD-IN-CLIENT-NAME TO WS-CLIENT-NAME-UPPER.
096300     INSPECT WS-CLIENT-NAME-UPPER CONVERTING
096400             'abcdefghijklmnopqrstuvwxyz' TO
096500             'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
096600     SET WC-IDX-FOUND TO FALSE.
096700     IF WC-COUNT > 0
096800         SEARCH WC-ENTRY VARYING WC-IDX
096900             AT END
097000                 SET WC-IDX-FOUND TO FALSE
097100             WHEN WC-KEY-NAME (WC-IDX) = WS-CLIENT-NAME-UPPER
097200                 SET WC-IDX-FOUND TO TRUE
097300         END-SEARCH
097400     END-IF.
097500     IF NOT WC-IDX-FOUND
097600         DISPLAY 'BKDRLOAD - UNKNOWN CLIENT ON DR '
097700                 BD-IN-DR-NUMBER ' - ' BD-IN-CLIENT-NAME
097800         MOVE 16 TO RETURN-CODE
097900         GOBACK
098000     END-IF.
098100*
098200 5210-EXIT.
098300     EXIT.
098400*
098500 5220-RESOLVE-AGENT-AND-CREATOR.
098600     SET WU-IDX-FOUND TO FALSE.
098700     IF WU-COUNT > 0
098800         SEARCH WU-ENTRY VARYING WU-IDX
098900             AT END
099000                 SET WU-IDX-FOUND TO FALSE
099100             WHEN WU-USERNAME (WU-IDX) = BD-IN-AGENT
099200                 SET WU-IDX-FOUND TO TRUE
099300         END-SEARCH
099400     END-IF.
099500     IF NOT WU-IDX-FOUND
099600         MOVE WK-LEGACY-IMPORT-USER TO BD-IN-AGENT
099700     END-IF.
099800     SET WU-IDX-FOUND TO FALSE.
099900     IF WU-COUNT > 0
100000         SEARCH WU-ENTRY VARYING WU-IDX
100100             AT END
100200                 SET WU-IDX-FOUND TO FALSE
100300             WHEN WU-USERNAME (WU-IDX) = BD-IN-CREATED-BY
100400                 SET WU-IDX-FOUND TO TRUE
100500         END-SEARCH
100600     END-IF.
100700     IF NOT WU-IDX-FOUND
100800         MOVE WK-LEGACY-IMPORT-USER TO BD-IN-CREATED-BY
100900     END-IF.
101000*
101100 5220-EXIT.
101200     EXIT.
101300*
101400 5410-SAFE-DELIVERY-STATUS.
101500     MOVE BD-IN-DELIVERY-STATUS TO WS-SAFE-RAW.
101600     INSPECT WS-SAFE-RAW CONVERTING
101700             'abcdefghijklmnopqrstuvwxyz' TO
101800             'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
101900     EVALUATE WS-SAFE-RAW (1:20)
102000         WHEN 'NEW_DR              '
102100         WHEN 'FOR_DELIVERY        '
102200         WHEN 'DELIVERED           '
102300         WHEN 'FOR_COUNTER_CREATION'
102400         WHEN 'FOR_COUNTERING      '
102500         WHEN 'COUNTERED           '
102600         WHEN 'FOR_COLLECTION      '
102700         WHEN 'FOR_DEPOSIT         '
102800         WHEN 'DEPOSITED           '
102900             MOVE WS-SAFE-RAW TO WD-DELIVERY-STATUS (WD-COUNT)
103000         WHEN OTHER
103100             MOVE 'NEW_DR' TO WD-DELIVERY-STATUS (WD-COUNT)
103200     END-EVALUATE.
103300*
103400 5410-EXIT.
103500     EXIT.
103600*
103700 5420-SAFE-PAYMENT-STATUS.
103800     MOVE BD-IN-PAYMENT-STATUS TO WS-SAFE-RAW.
103900     INSPECT WS-SAFE-RAW CONVERTING
104000             'abcdefghijklmnopqrstuvwxyz' TO
104100             'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
104200     EVALUATE WS-SAFE-RAW (1:20)
104300         WHEN 'NA                  '
104400         WHEN 'FOR_COUNTER_CREATION'
104500         WHEN 'FOR_COUNTERING      '
104600         WHEN 'COUNTERED           '
104700         WHEN 'FOR_COLLECTION      '
104800         WHEN 'FOR_DEPOSIT         '
104900         WHEN 'DEPOSITED           '
105000             MOVE WS-SAFE-RAW TO WD-PAYMENT-STATUS (WD-COUNT)
105100         WHEN OTHER
105200             MOVE 'NA' TO WD-PAYMENT-STATUS (WD-COUNT)
105300     END-EVALUATE.
105400*
105500 5420-EXIT.
105600     EXIT.
105700*
105800 5430-SAFE-DELIVERY-METHOD.
105900     MOVE BD-IN-DELIVERY-METHOD TO WS-SAFE-RAW (1:12).
106000     INSPECT WS-SAFE-RAW CONVERTING
106100             'abcdefghijklmnopqrstuvwxyz' TO
106200             'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
106300     EVALUATE WS-SAFE-RAW (1:12)
106400         WHEN 'DELIVERY    '
106500         WHEN 'PICKUP      '
106600         WHEN 'D2D_STOCKS  '
106700         WHEN 'SAMPLE      '
106800             MOVE WS-SAFE-RAW (1:12) TO WD-DELIVERY-METHOD (WD-COUNT)
106900         WHEN OTHER
107000             MOVE 'DELIVERY' TO WD-DELIVERY-METHOD (WD-COUNT)
107100     END-EVALUATE.
107200     MOVE BD-IN-PAYMENT-METHOD TO WS-SAFE-RAW (1:12).
107300     INSPECT WS-SAFE-RAW (1:12) CONVERTING
107400             'abcdefghijklmnopqrstuvwxyz' TO
107500             'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
107600     EVALUATE WS-SAFE-RAW (1:12)
107700         WHEN 'CASH        '
107800         WHEN 'CHECK       '
107900         WHEN 'BANK_TRANSFE'
108000         WHEN 'DAYS_15     '
108100         WHEN 'DAYS_30     '
108200         WHEN 'DAYS_60     '
108300         WHEN 'DAYS_90     '
108400         WHEN 'DAYS_120    '
108500             MOVE WS-SAFE-RAW (1:12) TO WD-PAYMENT-METHOD (WD-COUNT)
108600         WHEN OTHER
108700             MOVE 'CASH' TO WD-PAYMENT-METHOD (WD-COUNT)
108800     END-EVALUATE.
108900*
109000 5430-EXIT.
109100     EXIT.
109200*
109300 5440-SAFE-APPROVAL-STATUS.
109400     MOVE BD-IN-APPROVAL-STATUS TO WS-SAFE-RAW (1:12).
109500     INSPECT WS-SAFE-RAW (1:12) CONVERTING
109600             'abcdefghijklmnopqrstuvwxyz' TO
109700             'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
109800     EVALUATE WS-SAFE-RAW (1:12)
109900         WHEN 'PENDING     '
110000         WHEN 'APPROVED    '
110100         WHEN 'DECLINED    '
110200             MOVE WS-SAFE-RAW (1:12) TO WD-APPROVAL-STATUS (WD-COUNT)
110300         WHEN OTHER
110400             MOVE 'PENDING' TO WD-APPROVAL-STATUS (WD-COUNT)
110500     END-EVALUATE.
110600*
110700 5440-EXIT.
110800     EXIT.
110900*
111000 5450-CANCELLED-STATUS-CONVERSION.
111100     MOVE BD-IN-IS-CANCELLED TO WS-BOOL-RAW.
111200     MOVE 'N'                TO WS-BOOL-DEFAULT.
111300     PERFORM 0310-PARSE-BOOLEAN-FLAG.
111400     MOVE WS-BOOL-RESULT      TO WD-IS-CANCELLED (WD-COUNT).
111500     MOVE BD-IN-DELIVERY-STATUS TO WS-SAFE-RAW.
111600     INSPECT WS-SAFE-RAW CONVERTING
111700             'abcdefghijklmnopqrstuvwxyz' TO
111800             'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
111900     IF WS-SAFE-RAW (1:9) = 'CANCELLED'
112000         MOVE 'Y'      TO WD-IS-CANCELLED (WD-COUNT)
112100         MOVE 'NEW_DR' TO WD-DELIVERY-STATUS (WD-COUNT)
112200     END-IF.
112300*
112400 5450-EXIT.
112500     EXIT.
112600*
112700*****************************************************************
112800*    DR ITEM PASS                                                 *
112900*****************************************************************
113000 6000-DR-ITEM-PASS.
113100     PERFORM 6100-READ-DR-ITEM-RECORD.
113200     PERFORM 6200-PROCESS-ONE-DR-ITEM THRU 6200-EXIT
113300         UNTIL WS-DR-ITEMS-EOF.
113400     MOVE WT-COUNT TO RPT-DR-ITEMS-IMPORTED.
113500*
113600 6000-EXIT.
113700     EXIT.
113800*
113900 6100-READ-DR-ITEM-RECORD.
114000     READ DR-ITEMS-FILE INTO BK-DR-ITEM-INPUT-REC
114100         AT END
114200             MOVE 'Y' TO WS-DR-ITEMS-EOF-SW
114300     END-READ.
114400*
114500 6100-EXIT.
114600     EXIT.
114700*
114800 6200-PROCESS-ONE-DR-ITEM.
114900     IF BI-IN-DR-NUMBER = SPACES OR BI-IN-PRODUCT-SKU = SPACES
115000         CONTINUE
115100     ELSE
115200         SET WD-IDX-FOUND TO FALSE
115300         SEARCH WD-ENTRY VARYING WD-IDX
115400             AT END
115500                 SET WD-IDX-FOUND TO FALSE
115600             WHEN WD-DR-NUMBER (WD-IDX) = BI-IN-DR-NUMBER
115700                 SET WD-IDX-FOUND TO TRUE
115800         END-SEARCH
115900         IF NOT WD-IDX-FOUND
116000             DISPLAY 'BKDRLOAD - UNKNOWN DR NUMBER ON ITEM - '
116100                     BI-IN-DR-NUMBER
116200             MOVE 16 TO RETURN-CODE
116300             GOBACK
116400         END-IF
116500         SET WP-IDX-FOUND TO FALSE
116600         SEARCH WP-ENTRY VARYING WP-IDX
116700             AT END
116800                 SET WP-IDX-FOUND TO FALSE
116900             WHEN WP-SKU (WP-IDX) = BI-IN-PRODUCT-SKU
117000                 SET WP-IDX-FOUND TO TRUE
117100         END-SEARCH
117200         IF NOT WP-IDX-FOUND
117300             DISPLAY 'BKDRLOAD - UNKNOWN PRODUCT SKU ON ITEM - '
117400                     BI-IN-PRODUCT-SKU
117500             MOVE 16 TO RETURN-CODE
117600             GOBACK
117700         END-IF
117800         ADD 1 TO WT-COUNT
117900         MOVE BI-IN-DR-NUMBER   TO WT-DR-NUMBER (WT-COUNT)
118000         MOVE BI-IN-PRODUCT-SKU TO WT-PRODUCT-SKU (WT-COUNT)
118100         MOVE BI-IN-QUANTITY    TO WT-QUANTITY (WT-COUNT)
118200         MOVE BI-IN-UNIT-PRICE  TO WT-UNIT-PRICE (WT-COUNT)
118300         MOVE WP-NAME (WP-IDX)  TO WT-DESCRIPTION (WT-COUNT)
118400         COMPUTE WT-LINE-TOTAL (WT-COUNT) ROUNDED =
118500                 BI-IN-QUANTITY * BI-IN-UNIT-PRICE
118600         ADD WT-LINE-TOTAL (WT-COUNT) TO WD-RUNNING-TOTAL (WD-IDX)
118700     END-IF.
118800     PERFORM 6100-READ-DR-ITEM-RECORD.
118900*
119000 6200-EXIT.
119100     EXIT.
119200*
119300*****************************************************************
119400*    DR FINALIZATION PASS - ROLLS THE ACCUMULATED LINE TOTALS     *
119500*    INTO EACH HEADER'S TOTAL-AMOUNT AND WORKS OUT THE PAYMENT    *
119600*    DUE DATE FROM THE TERMS ON THE HEADER.                       *
119700*****************************************************************
119800 7000-DR-FINALIZE-PASS.
119900     PERFORM 7100-FINALIZE-ONE-DR
120000         VARYING WD-IDX FROM 1 BY 1
120100         UNTIL WD-IDX > WD-COUNT.
120200*
120300 7000-EXIT.
120400     EXIT.
120500*
120600 7100-FINALIZE-ONE-DR.
120700     MOVE WD-DATE-OF-DELIVERY (WD-IDX) TO WA-BASE-DATE.
120800     IF WA-BASE-DATE = ZEROS
120900         MOVE WD-DATE-OF-ORDER (WD-IDX) TO WA-BASE-DATE
121000     END-IF.
121100     MOVE ZEROS TO WA-TERM-DAYS.
121200     EVALUATE WD-PAYMENT-METHOD (WD-IDX)
121300         WHEN 'DAYS_15     '
121400             MOVE 15  TO WA-TERM-DAYS
121500         WHEN 'DAYS_30     '
121600             MOVE 30  TO WA-TERM-DAYS
121700         WHEN 'DAYS_60     '
121800             MOVE 60  TO WA-TERM-DAYS
121900         WHEN 'DAYS_90     '
122000             MOVE 90  TO WA-TERM-DAYS
122100         WHEN 'DAYS_120    '
122200             MOVE 120 TO WA-TERM-DAYS
122300         WHEN OTHER
122400             MOVE 0   TO WA-TERM-DAYS
122500     END-EVALUATE.
122600     IF WA-TERM-DAYS > 0
122700         PERFORM 7130-ADD-DAYS-TO-DATE
122800         MOVE WA-RESULT-DATE TO WD-PAYMENT-DUE (WD-IDX)
122900         MOVE WA-RESULT-DATE TO WD-DUE-DATE (WD-IDX)
123000     ELSE
123100         MOVE ZEROS TO WD-PAYMENT-DUE (WD-IDX)
123200         MOVE ZEROS TO WD-DUE-DATE (WD-IDX)
123300     END-IF.
123400     PERFORM 7300-TALLY-DR-BADGE-FOR-ONE.
123500*
123600 7100-EXIT.
123700     EXIT.
123800*
123900*****************************************************************
124000*    CALENDAR-CORRECT DATE ADDITION - NO INTRINSIC FUNCTIONS ARE  *
124100*    ALLOWED, SO THE DAYS ARE WALKED ONE AT A TIME.  THE LONGEST  *
124200*    TERM IS 120 DAYS, SO THIS NEVER LOOPS MORE THAN 120 TIMES.   *
124300*****************************************************************
124400 7130-ADD-DAYS-TO-DATE.
124500     MOVE WA-BASE-DATE (1:4)  TO WA-CCYY.
124600     MOVE WA-BASE-DATE (5:2)  TO WA-MM.
124700     MOVE WA-BASE-DATE (7:2)  TO WA-DD.
124800     MOVE WA-TERM-DAYS        TO WA-REMAINING-DAYS.
124900     PERFORM 7135-ADD-ONE-DAY
125000         UNTIL WA-REMAINING-DAYS = 0.
125100     COMPUTE WA-RESULT-DATE =
125200             (WA-CCYY * 10000) + (WA-MM * 100) + WA-DD.
125300*
125400 7130-EXIT.
125500     EXIT.
125600*
125700 7135-ADD-ONE-DAY.
125800     PERFORM 7137-DETERMINE-MONTH-LENGTH.
125900     ADD 1 TO WA-DD.
126000     IF WA-DD > WA-MONTH-LEN
126100         MOVE 1 TO WA-DD
126200         ADD 1 TO WA-MM
126300         IF WA-MM > 12
126400             MOVE 1 TO WA-MM
126500             ADD 1 TO WA-CCYY
126600         END-IF
126700     END-IF.
126800     SUBTRACT 1 FROM WA-REMAINING-DAYS.
126900*
127000 7135-EXIT.
127100     EXIT.
127200*
127300 7137-DETERMINE-MONTH-LENGTH.
127400     EVALUATE WA-MM
127500         WHEN 1 WHEN 3 WHEN 5 WHEN 7 WHEN 8 WHEN 10 WHEN 12
127600             MOVE 31 TO WA-MONTH-LEN
127700         WHEN 4 WHEN 6 WHEN 9 WHEN 11
127800             MOVE 30 TO WA-MONTH-LEN
127900         WHEN OTHER
128000             DIVIDE WA-CCYY BY 4   GIVING WA-DIVIDE-QUOTIENT
128100                                   REMAINDER WA-4-REMAINDER
128200             DIVIDE WA-CCYY BY 100 GIVING WA-DIVIDE-QUOTIENT
128300                                   REMAINDER WA-CENTURY-REMAINDER
128400             DIVIDE WA-CCYY BY 400 GIVING WA-DIVIDE-QUOTIENT
128500                                   REMAINDER WA-400-REMAINDER
128600             SET WA-IS-LEAP-YEAR TO FALSE
128700             IF WA-4-REMAINDER = 0 AND WA-CENTURY-REMAINDER NOT = 0
128800                 SET WA-IS-LEAP-YEAR TO TRUE
128900             END-IF
129000             IF WA-400-REMAINDER = 0
129100                 SET WA-IS-LEAP-YEAR TO TRUE
129200             END-IF
129300             IF WA-IS-LEAP-YEAR
129400                 MOVE 29 TO WA-MONTH-LEN
129500             ELSE
129600                 MOVE 28 TO WA-MONTH-LEN
129700             END-IF
129800     END-EVALUATE.
129900*
130000 7137-EXIT.
130100     EXIT.
130200*
130300*****************************************************************
130400*    BADGE TALLY - CALLS BKBADGE FOR EACH DR STILL SITTING IN A   *
130500*    COUNTER-ACTION STATUS SO THE RUN LOG CAN REPORT HOW MANY     *
130600*    ARE WAITING ON THE COUNTER DESK.                             *
130700*****************************************************************
130800 7300-TALLY-DR-BADGE-FOR-ONE.
130900     MOVE 'D'                       TO WS-BADGE-KIND.
131000     MOVE WD-DELIVERY-STATUS (WD-IDX)
131100                                     TO WS-BADGE-STATUS-CODE.
131200     CALL 'BKBADGE' USING WS-BADGE-LINKAGE-AREA,
131300                           WS-BADGE-CLASS-RESULT.
131400     IF WS-BADGE-CLASS-RESULT (1:10) = 'bg-warning'
131500         ADD 1 TO RPT-DRS-NEEDING-COUNTER
131600     END-IF.
131700*
131800 7300-EXIT.
131900     EXIT.
132000*
132100*****************************************************************
132200*    INVENTORY ISSUANCE PASS                                      *
132300*****************************************************************
132400 8000-ISSUANCE-PASS.
132500     IF WS-INVENTORY-EOF
132600         CONTINUE
132700     ELSE
132800         PERFORM 8100-READ-ISSUANCE-RECORD
132900         PERFORM 8200-PROCESS-ONE-ISSUANCE
133000             UNTIL WS-INVENTORY-EOF
133100     END-IF.
133200     MOVE WI-COUNT TO RPT-ISSUANCES-IMPORTED.
133300*
133400 8000-EXIT.
133500     EXIT.
133600*
133700 8100-READ-ISSUANCE-RECORD.
133800     READ INVENTORY-FILE INTO BK-ISSUANCE-INPUT-REC
133900         AT END
134000             MOVE 'Y' TO WS-INVENTORY-EOF-SW
134100     END-READ.
134200*
134300 8100-EXIT.
134400     EXIT.
134500*
134600 8200-PROCESS-ONE-ISSUANCE.
134700     IF BS-IN-ISSUANCE-REF = SPACES
134800         CONTINUE
134900     ELSE
135000         ADD 1 TO WI-COUNT
135100         MOVE BS-IN-ISSUANCE-REF   TO WI-ISSUANCE-REF (WI-COUNT)
135200         MOVE BS-IN-ISSUANCE-DATE  TO WI-ISSUANCE-DATE (WI-COUNT)
135300         MOVE BS-IN-REMARKS        TO WI-REMARKS (WI-COUNT)
135400         PERFORM 8210-MAP-ISSUANCE-TYPE
135500         SET WU-IDX-FOUND TO FALSE
135600         IF WU-COUNT > 0
135700             SEARCH WU-ENTRY VARYING WU-IDX
135800                 AT END
135900                     SET WU-IDX-FOUND TO FALSE
136000                 WHEN WU-USERNAME (WU-IDX) = BS-IN-CREATED-BY-USERNAME
136100                     SET WU-IDX-FOUND TO TRUE
136200             END-SEARCH
136300         END-IF
136400         IF WU-IDX-FOUND
136500             MOVE BS-IN-CREATED-BY-USERNAME
136600                                   TO WI-CREATED-BY-USRNM (WI-COUNT)
136700         ELSE
136800             MOVE WK-LEGACY-IMPORT-USER
136900                                   TO WI-CREATED-BY-USRNM (WI-COUNT)
137000         END-IF
137100         MOVE BS-IN-IS-PENDING     TO WS-BOOL-RAW
137200         MOVE 'Y'                  TO WS-BOOL-DEFAULT
137300         PERFORM 0310-PARSE-BOOLEAN-FLAG
137400         MOVE WS-BOOL-RESULT       TO WI-IS-PENDING (WI-COUNT)
137500         MOVE BS-IN-IS-CANCELLED   TO WS-BOOL-RAW
137600         MOVE 'N'                  TO WS-BOOL-DEFAULT
137700         PERFORM 0310-PARSE-BOOLEAN-FLAG
137800         MOVE WS-BOOL-RESULT       TO WI-IS-CANCELLED (WI-COUNT)
137900     END-IF.
138000     PERFORM 8100-READ-ISSUANCE-RECORD.
138100*
138200 8200-EXIT.
138300     EXIT.
138400*
138500 8210-MAP-ISSUANCE-TYPE.
138600     EVALUATE BS-IN-ISSUANCE-TYPE
138700         WHEN 'TF TO WH  '
138800             MOVE 'TF-TO-WH  ' TO WI-ISSUANCE-TYPE-CD (WI-COUNT)
138900         WHEN 'WH TO HQ  '
139000             MOVE 'WH-TO-HQ  ' TO WI-ISSUANCE-TYPE-CD (WI-COUNT)
139100         WHEN OTHER
139200             DISPLAY 'BKDRLOAD - UNKNOWN ISSUANCE TYPE - '
139300                     BS-IN-ISSUANCE-TYPE
139400             MOVE 16 TO RETURN-CODE
139500             GOBACK
139600     END-EVALUATE.
139700*
139800 8210-EXIT.
139900     EXIT.
140000*
140100*****************************************************************
140200*    INVENTORY ISSUANCE ITEM PASS                                 *
140300*****************************************************************
140400 9000-ISSUANCE-ITEM-PASS.
140500     IF WS-INV-ITEMS-EOF
140600         CONTINUE
140700     ELSE
140800         PERFORM 9100-READ-ISSUANCE-ITEM-RECORD
140900         PERFORM 9200-PROCESS-ONE-ISSUANCE-ITEM
141000             UNTIL WS-INV-ITEMS-EOF
141100     END-IF.
141200     MOVE WV-COUNT TO RPT-ISS-ITEMS-IMPORTED.
141300*
141400 9000-EXIT.
141500     EXIT.
141600*
141700 9100-READ-ISSUANCE-ITEM-RECORD.
141800     READ INVENTORY-ITEMS-FILE INTO BK-ISSUANCE-ITEM-INPUT-REC
141900         AT END
142000             MOVE 'Y' TO WS-INV-ITEMS-EOF-SW
142100     END-READ.
142200*
142300 9100-EXIT.
142400     EXIT.
142500*
142600 9200-PROCESS-ONE-ISSUANCE-ITEM.
142700     IF BK-IN-ISSUANCE-REF = SPACES OR BK-IN-PRODUCT-SKU = SPACES
142800         CONTINUE
142900     ELSE
143000         SET WI-IDX-FOUND TO FALSE
143100         SEARCH WI-ENTRY VARYING WI-IDX
143200             AT END
143300                 SET WI-IDX-FOUND TO FALSE
143400             WHEN WI-ISSUANCE-REF (WI-IDX) = BK-IN-ISSUANCE-REF
143500                 SET WI-IDX-FOUND TO TRUE
143600         END-SEARCH
143700         IF NOT WI-IDX-FOUND
143800             DISPLAY 'BKDRLOAD - UNKNOWN ISSUANCE REF ON ITEM - '
143900                     BK-IN-ISSUANCE-REF
144000             MOVE 16 TO RETURN-CODE
144100             GOBACK
144200         END-IF
144300         SET WP-IDX-FOUND TO FALSE
144400         SEARCH WP-ENTRY VARYING WP-IDX
144500             AT END
144600                 SET WP-IDX-FOUND TO FALSE
144700             WHEN WP-SKU (WP-IDX) = BK-IN-PRODUCT-SKU
144800                 SET WP-IDX-FOUND TO TRUE
144900         END-SEARCH
145000         IF NOT WP-IDX-FOUND
145100             DISPLAY 'BKDRLOAD - UNKNOWN PRODUCT SKU ON ISSUANCE '
145200                     'ITEM - ' BK-IN-PRODUCT-SKU
145300             MOVE 16 TO RETURN-CODE
145400             GOBACK
145500         END-IF
145600         ADD 1 TO WV-COUNT
145700         MOVE BK-IN-ISSUANCE-REF TO WV-ISSUANCE-REF (WV-COUNT)
145800         MOVE BK-IN-PRODUCT-SKU  TO WV-PRODUCT-SKU (WV-COUNT)
145900         MOVE BK-IN-QUANTITY     TO WV-QUANTITY (WV-COUNT)
146000     END-IF.
146100     PERFORM 9100-READ-ISSUANCE-ITEM-RECORD.
146200*
146300 9200-EXIT.
146400     EXIT.
146500*
146600*****************************************************************
146700*    FLUSH PASS - THE ONLY PLACE ANY MASTER FILE GETS WRITTEN.   *
146800*    NOTHING ABOVE THIS POINT TOUCHES A MASTER FILE, SO A HARD    *
146900*    ERROR ANYWHERE IN A READ PASS (WHICH GOES STRAIGHT TO GOBACK)*
147000*    LEAVES EVERY MASTER FILE EMPTY, NOT HALF WRITTEN.            *
147100*****************************************************************
147200 9400-FLUSH-ALL-MASTERS.
147300     PERFORM 9410-FLUSH-USER-TABLE
147400         VARYING WU-IDX FROM 1 BY 1 UNTIL WU-IDX > WU-COUNT.
147500     PERFORM 9420-FLUSH-CLIENT-TABLE
147600         VARYING WC-IDX FROM 1 BY 1 UNTIL WC-IDX > WC-COUNT.
147700     PERFORM 9430-FLUSH-PRODUCT-TABLE
147800         VARYING WP-IDX FROM 1 BY 1 UNTIL WP-IDX > WP-COUNT.
147900     PERFORM 9440-FLUSH-DR-HEADER-TABLE
148000         VARYING WD-IDX FROM 1 BY 1 UNTIL WD-IDX > WD-COUNT.
148100     PERFORM 9450-FLUSH-DR-ITEM-TABLE
148200         VARYING WT-IDX FROM 1 BY 1 UNTIL WT-IDX > WT-COUNT.
148300     PERFORM 9460-FLUSH-ISSUANCE-TABLE
148400         VARYING WI-IDX FROM 1 BY 1 UNTIL WI-IDX > WI-COUNT.
148500     PERFORM 9470-FLUSH-ISSUANCE-ITEM-TABLE
148600         VARYING WV-IDX FROM 1 BY 1 UNTIL WV-IDX > WV-COUNT.
148700*
148800 9400-EXIT.
148900     EXIT.
149000*
149100 9410-FLUSH-USER-TABLE.
149200     MOVE WU-USERNAME (WU-IDX)   TO BU-USERNAME.
149300     MOVE WU-FIRST-NAME (WU-IDX) TO BU-FIRST-NAME.
149400     MOVE WU-LAST-NAME (WU-IDX)  TO BU-LAST-NAME.
149500     MOVE WU-EMAIL (WU-IDX)      TO BU-EMAIL.
149600     MOVE WU-IS-ACTIVE (WU-IDX)  TO BU-IS-ACTIVE.
149700     MOVE WU-GROUP-NAME (WU-IDX) TO BU-GROUP-NAME.
149800     MOVE WU-IS-STAFF (WU-IDX)   TO BU-IS-STAFF.
149900     MOVE WU-SOURCE-CODE (WU-IDX) TO BU-SOURCE-CODE.
150000     WRITE USER-MASTER-FILE-REC FROM BK-USER-MASTER-REC.
150100*
150200 9410-EXIT.
150300     EXIT.
150400*
150500 9420-FLUSH-CLIENT-TABLE.
150600     MOVE WC-COMPANY-NAME (WC-IDX)      TO BC-COMPANY-NAME.
150700     MOVE WC-KEY-NAME (WC-IDX)          TO BC-CO-NAME-KEY.
150800     MOVE WC-NAME-OF-OWNER (WC-IDX)     TO BC-NAME-OF-OWNER.
150900     MOVE WC-RENTED (WC-IDX)            TO BC-RENTED.
151000     MOVE WC-SINCE-YEAR (WC-IDX)        TO BC-SINCE-YEAR.
151100     MOVE WC-UNIT-ROOM (WC-IDX)         TO BC-UNIT-ROOM.
151200     MOVE WC-STREET-NUMBER (WC-IDX)     TO BC-STREET-NUMBER.
151300     MOVE WC-STREET-NAME (WC-IDX)       TO BC-STREET-NAME.
151400     MOVE WC-BARANGAY (WC-IDX)          TO BC-BARANGAY.
151500     MOVE WC-CITY-MUNICIPALITY (WC-IDX) TO BC-CITY-MUNICIPALITY.
151600     MOVE WC-PROVINCE-STATE (WC-IDX)    TO BC-PROVINCE-STATE.
151700     MOVE WC-POSTAL-CODE (WC-IDX)       TO BC-POSTAL-CODE.
151800     MOVE WC-CONTACT-NUMBER (WC-IDX)    TO BC-CONTACT-NUMBER.
151900     MOVE WC-PREFERRED-MOP (WC-IDX)     TO BC-PREFERRED-MOP.
152000     WRITE CLIENT-MASTER-FILE-REC FROM BK-CLIENT-MASTER-REC.
152100*
152200 9420-EXIT.
152300     EXIT.
152400*
152500 9430-FLUSH-PRODUCT-TABLE.
152600     MOVE WP-SKU (WP-IDX)               TO BP-SKU.
152700     MOVE WP-NAME (WP-IDX)              TO BP-NAME.
152800     MOVE WP-UNIT (WP-IDX)              TO BP-UNIT.
152900     MOVE WP-DEFAULT-UNIT-PRICE (WP-IDX) TO BP-DEFAULT-UNIT-PRICE.
153000     MOVE WP-PRICE-ABSENT-SW (WP-IDX)   TO BP-PRICE-ABSENT-SW.
153100     MOVE WP-ACTIVE-FLAG (WP-IDX)       TO BP-ACTIVE-FLAG.
153200     MOVE WP-SOURCE-CODE (WP-IDX)       TO BP-SOURCE-CODE.
153300     WRITE PRODUCT-MASTER-FILE-REC FROM BK-PRODUCT-MASTER-REC.
153400*
153500 9430-EXIT.
153600     EXIT.
153700*
153800 9440-FLUSH-DR-HEADER-TABLE.
153900     MOVE WD-DR-NUMBER (WD-IDX)        TO BD-DR-NUMBER.
154000     MOVE WD-CLIENT-NAME (WD-IDX)      TO BD-CLIENT-NAME.
154100     MOVE WD-DATE-OF-ORDER (WD-IDX)    TO BD-DATE-OF-ORDER.
154200     MOVE WD-DATE-OF-DELIVERY (WD-IDX) TO BD-DATE-OF-DELIVERY.
154300     MOVE WD-DELIVERY-STATUS (WD-IDX)  TO BD-DELIVERY-STATUS.
154400     MOVE WD-PAYMENT-STATUS (WD-IDX)   TO BD-PAYMENT-STATUS.
154500     MOVE WD-DELIVERY-METHOD (WD-IDX)  TO BD-DELIVERY-METHOD.
154600     MOVE WD-AGENT-USERNAME (WD-IDX)   TO BD-AGENT-USERNAME.
154700     MOVE WD-PAYMENT-METHOD (WD-IDX)   TO BD-PAYMENT-METHOD.
154800     MOVE WD-PAYMENT-DETAILS (WD-IDX)  TO BD-PAYMENT-DETAILS.
154900     MOVE WD-REMARKS (WD-IDX)          TO BD-REMARKS.
155000     MOVE WD-CREATED-BY-USRNM (WD-IDX) TO BD-CREATED-BY-USERNAME.
155100     MOVE WD-APPROVAL-STATUS (WD-IDX)  TO BD-APPROVAL-STATUS.
155200     MOVE WD-IS-ARCHIVED (WD-IDX)      TO BD-IS-ARCHIVED.
155300     MOVE WD-IS-CANCELLED (WD-IDX)     TO BD-IS-CANCELLED.
155400     MOVE WD-RUNNING-TOTAL (WD-IDX)    TO BD-TOTAL-AMOUNT.
155500     MOVE WD-PAYMENT-DUE (WD-IDX)      TO BD-PAYMENT-DUE.
155600     MOVE WD-DUE-DATE (WD-IDX)         TO BD-DUE-DATE.
155700     WRITE DR-HDR-MASTER-FILE-REC FROM BK-DR-HDR-MASTER-REC.
155800*
155900 9440-EXIT.
156000     EXIT.
156100*
156200 9450-FLUSH-DR-ITEM-TABLE.
156300     MOVE WT-DR-NUMBER (WT-IDX)   TO BI-DR-NUMBER.
156400     MOVE WT-PRODUCT-SKU (WT-IDX) TO BI-PRODUCT-SKU.
156500     MOVE WT-QUANTITY (WT-IDX)    TO BI-QUANTITY.
156600     MOVE WT-UNIT-PRICE (WT-IDX)  TO BI-UNIT-PRICE.
156700     MOVE WT-DESCRIPTION (WT-IDX) TO BI-DESCRIPTION.
156800     MOVE WT-LINE-TOTAL (WT-IDX)  TO BI-LINE-TOTAL.
156900     WRITE DR-ITEM-MASTER-FILE-REC FROM BK-DR-ITEM-MASTER-REC.
157000*
157100 9450-EXIT.
157200     EXIT.
157300*
157400 9460-FLUSH-ISSUANCE-TABLE.
157500     MOVE WI-ISSUANCE-REF (WI-IDX)      TO BS-ISSUANCE-REF.
157600     MOVE WI-ISSUANCE-DATE (WI-IDX)     TO BS-ISSUANCE-DATE.
157700     MOVE WI-ISSUANCE-TYPE-CD (WI-IDX)  TO BS-ISSUANCE-TYPE-CODE.
157800     MOVE WI-CREATED-BY-USRNM (WI-IDX)  TO BS-CREATED-BY-USERNAME.
157900     MOVE WI-IS-PENDING (WI-IDX)        TO BS-IS-PENDING.
158000     MOVE WI-IS-CANCELLED (WI-IDX)      TO BS-IS-CANCELLED.
158100     MOVE WI-REMARKS (WI-IDX)           TO BS-REMARKS.
158200     WRITE ISSUANCE-MASTER-FILE-REC FROM BK-ISSUANCE-MASTER-REC.
158300*
158400 9460-EXIT.
158500     EXIT.
158600*
158700 9470-FLUSH-ISSUANCE-ITEM-TABLE.
158800     MOVE WV-ISSUANCE-REF (WV-IDX) TO BK-ISSUANCE-REF.
158900     MOVE WV-PRODUCT-SKU (WV-IDX)  TO BK-PRODUCT-SKU.
159000     MOVE WV-QUANTITY (WV-IDX)     TO BK-QUANTITY.
159100     WRITE ISSUANCE-ITEM-MSTR-FILE-REC FROM BK-ISSUANCE-ITEM-MASTER-REC.
159200*
159300 9470-EXIT.
159400     EXIT.
159500*
159600*****************************************************************
159700*    RUN LOG                                                       *
159800*****************************************************************
159900 9500-WRITE-RUN-LOG.
160000     WRITE RUN-LOG-FILE-REC FROM LG-BANNER-LINE.
160100     MOVE 'DR MASTER/BATCH LOAD - USERS/CLIENTS/PRODUCTS/DR/'
160200         TO LG-TEXT.
160300     PERFORM 9510-WRITE-LOG-TEXT-LINE.
160400     MOVE 'INVENTORY ISSUANCE PASSES COMPLETE' TO LG-TEXT.
160500     PERFORM 9510-WRITE-LOG-TEXT-LINE.
160600     MOVE 'USERS READY'              TO LG-LABEL.
160700     MOVE RPT-USERS-READY            TO LG-COUNT-EDIT.
160800     PERFORM 9520-WRITE-LOG-DETAIL-LINE.
160900     MOVE 'CLIENTS IMPORTED'         TO LG-LABEL.
161000     MOVE RPT-CLIENTS-IMPORTED       TO LG-COUNT-EDIT.
161100     PERFORM 9520-WRITE-LOG-DETAIL-LINE.
161200     MOVE 'PRODUCTS IMPORTED'        TO LG-LABEL.
161300     MOVE RPT-PRODUCTS-IMPORTED      TO LG-COUNT-EDIT.
161400     PERFORM 9520-WRITE-LOG-DETAIL-LINE.
161500     MOVE 'DELIVERY RECEIPTS IMPORTED' TO LG-LABEL.
161600     MOVE RPT-DRS-IMPORTED           TO LG-COUNT-EDIT.
161700     PERFORM 9520-WRITE-LOG-DETAIL-LINE.
161800     MOVE 'DR ITEMS IMPORTED'        TO LG-LABEL.
161900     MOVE RPT-DR-ITEMS-IMPORTED      TO LG-COUNT-EDIT.
162000     PERFORM 9520-WRITE-LOG-DETAIL-LINE.
162100     MOVE 'INVENTORY ISSUANCES IMPORTED' TO LG-LABEL.
162200     MOVE RPT-ISSUANCES-IMPORTED     TO LG-COUNT-EDIT.
162300     PERFORM 9520-WRITE-LOG-DETAIL-LINE.
162400     MOVE 'ISSUANCE ITEMS IMPORTED'  TO LG-LABEL.
162500     MOVE RPT-ISS-ITEMS-IMPORTED     TO LG-COUNT-EDIT.
162600     PERFORM 9520-WRITE-LOG-DETAIL-LINE.
162700     MOVE 'DRS AWAITING COUNTER ACTION' TO LG-LABEL.
162800     MOVE RPT-DRS-NEEDING-COUNTER    TO LG-COUNT-EDIT.
162900     PERFORM 9520-WRITE-LOG-DETAIL-LINE.
163000*
163100 9500-EXIT.
163200     EXIT.
163300*
163400 9510-WRITE-LOG-TEXT-LINE.
163500     WRITE RUN-LOG-FILE-REC FROM LG-TEXT-LINE.
163600*
163700 9510-EXIT.
163800     EXIT.
163900*
164000 9520-WRITE-LOG-DETAIL-LINE.
164100     WRITE RUN-LOG-FILE-REC FROM LG-DETAIL-LINE.
164200*
164300 9520-EXIT.
164400     EXIT.
164500*
164600*****************************************************************
164700*    CLOSE-OUT                                                    *
164800*****************************************************************
164900 9800-CLOSE-ALL-FILES.
165000     CLOSE USERS-FILE
165100           CLIENTS-FILE
165200           PRODUCTS-FILE
165300           DR-HEADERS-FILE
165400           DR-ITEMS-FILE
165500           INVENTORY-FILE
165600           INVENTORY-ITEMS-FILE
165700           USER-MASTER-FILE
165800           CLIENT-MASTER-FILE
165900           PRODUCT-MASTER-FILE
166000           DR-HEADER-MASTER-FILE
166100           DR-ITEM-MASTER-FILE
166200           ISSUANCE-MASTER-FILE
166300           ISSUANCE-ITEM-MASTER-FILE
166400           RUN-LOG-FILE.
166500*
166600 9800-EXIT.
166700     EXIT.
