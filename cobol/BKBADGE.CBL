000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    BKBADGE.
000300 AUTHOR.        R S CAMACHO.
000400 INSTALLATION.  BONDKING TRADING - SYSTEMS GROUP.
000500 DATE-WRITTEN.  06/02/86.
000600 DATE-COMPILED.
000700 SECURITY.      NON-CONFIDENTIAL.
000800*****************************************************************
000900*    PROGRAM:  BKBADGE                                          *
001000*    REMARKS:  PURE STATUS-TO-BADGE CLASSIFIER.  GIVEN A        *
001100*    PAYMENT OR DELIVERY STATUS CODE THIS SUBPROGRAM RETURNS    *
001200*    THE DISPLAY CLASS THE ON-LINE SCREENS USE TO COLOR-CODE    *
001300*    THAT STATUS.  IT DOES NO FILE I-O OF ITS OWN - IT IS       *
001400*    CALLED FROM ANY REPORT OR LOAD JOB THAT NEEDS TO KNOW      *
001500*    HOW A GIVEN STATUS SHOULD BE PAINTED.                      *
001600*                                                                *
001700*    CALLED BY:  BKDRLOAD (DR FINALIZATION PASS, TO TALLY THE   *
001800*                BADGE MIX OF THE DRS JUST LOADED FOR THE RUN   *
001900*                LOG).                                          *
002000*****************************************************************
002100*    CHANGE LOG                                                 *
002200*      06/02/86 RSC  BK-0038  ORIGINAL PROGRAM - CARVED OUT OF  *
002300*                              THE OLD DR-BADGES REPORT COPY    *
002400*                              BOOK SO ALL SCREENS AND REPORTS  *
002500*                              SHARE ONE STATUS VOCABULARY.     *
002600*      11/14/89 RSC  BK-0074  ADDED THE DELIVERY-STATUS TABLE - *
002700*                              PAYMENT-ONLY UNTIL NOW.          *
002800*      03/19/93 EPL  BK-0140  FOR_COLLECTION AND FOR_DEPOSIT ON *
002900*                              THE DELIVERY SIDE WERE MAPPED TO *
003000*                              BG-PRIMARY BY MISTAKE; CORRECTED *
003100*                              TO BG-INFO TEXT-DARK PER THE     *
003200*                              SCREEN TEAM'S STYLE GUIDE.       *
003300*      01/06/99 MHT  BK-Y2K2  REVIEWED FOR YEAR 2000 - PROGRAM  *
003400*                              CARRIES NO DATE FIELDS AT ALL;   *
003500*                              NO CHANGE REQUIRED.              *
003600*      08/30/01 EPL  BK-0201  UNKNOWN OR BLANK STATUS CODES NOW *
003700*                              FALL THROUGH TO BG-SECONDARY ON  *
003800*                              BOTH TABLES INSTEAD OF LEAVING    *
003900*                              LK-BADGE-CLASS UNCHANGED.        *
004000*      11/19/24 EPL  BK-0403  FOR_COUNTER_CREATION FILLER ON     *
004100*                              BOTH TABLES WAS ONE COLUMN OFF -   *
004200*                              A STRAY SEPARATOR SPACE AFTER THE *
004300*                              20-BYTE STATUS CODE SHIFTED THE   *
004400*                              BADGE-CLASS SUBFIELD AND DROPPED  *
004500*                              THE TRAILING K OF TEXT-DARK.       *
004600*****************************************************************
004700 ENVIRONMENT DIVISION.
004800 CONFIGURATION SECTION.
004900 SOURCE-COMPUTER.  IBM-370.
005000 OBJECT-COMPUTER.  IBM-370.
005100 SPECIAL-NAMES.
005200     C01 IS TOP-OF-FORM.
005300 DATA DIVISION.
005400 WORKING-STORAGE SECTION.
005500*****************************************************************
005600*    PAYMENT-STATUS BADGE TABLE - BUILT AS PACKED FILLER PAIRS  *
005700*    AND REDEFINED INTO AN INDEXABLE ARRAY, THE WAY THE OLD     *
005800*    RATE TABLES WERE BUILT ON THIS SHOP'S BATCH JOBS.          *
005900*****************************************************************
006000 01  WS-PAYMENT-BADGE-TABLE-DATA.
006100     05  FILLER  PIC X(40) VALUE
006200         'NA                  bg-secondary        '.
006300     05  FILLER  PIC X(40) VALUE
006400         'FOR_COUNTER_CREATIONbg-warning text-dark'.
006500     05  FILLER  PIC X(40) VALUE
006600         'FOR_COUNTERING      bg-warning text-dark'.
006700     05  FILLER  PIC X(40) VALUE
006800         'COUNTERED           bg-info text-dark   '.
006900     05  FILLER  PIC X(40) VALUE
007000         'FOR_COLLECTION      bg-primary          '.
007100     05  FILLER  PIC X(40) VALUE
007200         'FOR_DEPOSIT         bg-primary          '.
007300     05  FILLER  PIC X(40) VALUE
007400         'DEPOSITED           bg-success          '.
007500 01  WS-PAYMENT-BADGE-TABLE REDEFINES WS-PAYMENT-BADGE-TABLE-DATA.
007600     05  WS-PAY-BADGE-ENTRY  OCCURS 7 TIMES.
007700         10  WS-PAY-STATUS-CODE   PIC X(20).
007800         10  WS-PAY-BADGE-CLASS   PIC X(20).
007900*****************************************************************
008000*    DELIVERY-STATUS BADGE TABLE.                                *
008100*****************************************************************
008200 01  WS-DELIVERY-BADGE-TABLE-DATA.
008300     05  FILLER  PIC X(40) VALUE
008400         'NEW_DR              bg-primary          '.
008500     05  FILLER  PIC X(40) VALUE
008600         'FOR_DELIVERY        bg-info text-dark   '.
008700     05  FILLER  PIC X(40) VALUE
008800         'DELIVERED           bg-success          '.
008900     05  FILLER  PIC X(40) VALUE
009000         'FOR_COUNTER_CREATIONbg-warning text-dark'.
009100     05  FILLER  PIC X(40) VALUE
009200         'FOR_COUNTERING      bg-warning text-dark'.
009300     05  FILLER  PIC X(40) VALUE
009400         'COUNTERED           bg-secondary        '.
009500     05  FILLER  PIC X(40) VALUE
009600         'FOR_COLLECTION      bg-info text-dark   '.
009700     05  FILLER  PIC X(40) VALUE
009800         'FOR_DEPOSIT         bg-info text-dark   '.
009900     05  FILLER  PIC X(40) VALUE
010000         'DEPOSITED           bg-success          '.
010100 01  WS-DELIVERY-BADGE-TABLE REDEFINES WS-DELIVERY-BADGE-TABLE-DATA.
010200     05  WS-DEL-BADGE-ENTRY  OCCURS 9 TIMES.
010300         10  WS-DEL-STATUS-CODE   PIC X(20).
010400         10  WS-DEL-BADGE-CLASS   PIC X(20).
010500*
010600*    STANDALONE SUBSCRIPTS AND TABLE LIMITS - 77-LEVEL, NOT GROUPED, *
010700*    THE WAY THIS SHOP DECLARES A LONE WORKING COUNTER.              *
010800 77  WS-PAY-SUB              PIC S9(04) COMP VALUE +0.
010900 77  WS-DEL-SUB              PIC S9(04) COMP VALUE +0.
011000 77  WS-TABLE-LIMIT-PAY      PIC S9(04) COMP VALUE +7.
011100 77  WS-TABLE-LIMIT-DEL      PIC S9(04) COMP VALUE +9.
011200*
011300 77  WS-DEFAULT-BADGE           PIC X(20) VALUE 'bg-secondary        '.
011400*
011500 LINKAGE SECTION.
011600 01  LK-BADGE-REQUEST.
011700     05  LK-STATUS-KIND          PIC X(01).
011800         88  LK-KIND-PAYMENT                VALUE 'P'.
011900         88  LK-KIND-DELIVERY               VALUE 'D'.
012000     05  LK-STATUS-CODE          PIC X(20).
012100     05  FILLER                  PIC X(09) VALUE SPACES.
012200 01  LK-BADGE-CLASS              PIC X(20).
012300*
012400 PROCEDURE DIVISION USING LK-BADGE-REQUEST, LK-BADGE-CLASS.
012500*
012600 0000-MAINLINE.
012700     MOVE SPACES TO LK-BADGE-CLASS.
012800     MOVE 1 TO WS-PAY-SUB.
012900     MOVE 1 TO WS-DEL-SUB.
013000     IF LK-KIND-PAYMENT
013100         PERFORM 0100-SEARCH-PAYMENT-TABLE THRU 0100-EXIT
013200             UNTIL WS-PAY-SUB > WS-TABLE-LIMIT-PAY
013300     ELSE
013400         PERFORM 0200-SEARCH-DELIVERY-TABLE THRU 0200-EXIT
013500             UNTIL WS-DEL-SUB > WS-TABLE-LIMIT-DEL
013600     END-IF.
013700     IF LK-BADGE-CLASS = SPACES
013800         MOVE WS-DEFAULT-BADGE TO LK-BADGE-CLASS
013900     END-IF.
014000     GOBACK.
014100*
014200 0000-EXIT.
014300     EXIT.
014400*
014500 0100-SEARCH-PAYMENT-TABLE.
014600     IF LK-STATUS-CODE = WS-PAY-STATUS-CODE (WS-PAY-SUB)
014700         MOVE WS-PAY-BADGE-CLASS (WS-PAY-SUB) TO LK-BADGE-CLASS
014800         MOVE WS-TABLE-LIMIT-PAY TO WS-PAY-SUB
014900     END-IF.
015000     ADD 1 TO WS-PAY-SUB.
015100*
015200 0100-EXIT.
015300     EXIT.
015400*
015500 0200-SEARCH-DELIVERY-TABLE.
015600     IF LK-STATUS-CODE = WS-DEL-STATUS-CODE (WS-DEL-SUB)
015700         MOVE WS-DEL-BADGE-CLASS (WS-DEL-SUB) TO LK-BADGE-CLASS
015800         MOVE WS-TABLE-LIMIT-DEL TO WS-DEL-SUB
015900     END-IF.
016000     ADD 1 TO WS-DEL-SUB.
016100*
016200 0200-EXIT.
016300     EXIT.
