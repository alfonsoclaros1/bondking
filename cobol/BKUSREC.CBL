000100*****************************************************************
000200* BKUSREC  -  USER RECORD LAYOUTS (LOGIN / SALES AGENT ROSTER)  *
000300*****************************************************************
000400*  BK-USER-INPUT-REC IS THE FIXED EXTRACT LAID DOWN BY THE      *
000500*  UPSTREAM USER-ROSTER EXPORT.  BK-USER-MASTER-REC IS WHAT     *
000600*  BKDRLOAD WRITES TO THE USER MASTER FILE AFTER THE ACTIVE     *
000700*  FLAG HAS BEEN DEFAULTED AND THE ROW HAS BEEN UPSERTED.       *
000800*****************************************************************
000900*  CHANGE LOG                                                   *
001000*    2011-04-04 RSC  BK-0101  ORIGINAL LAYOUT.                  *
001100*    2015-11-02 EPL  BK-0243  ADDED BU-GROUP-NAME FOR ROLE       *
001200*                             GROUP ATTACHMENT ON IMPORT.        *
001300*****************************************************************
001400*
001500 01  BK-USER-INPUT-REC.
001600     05  BU-IN-USERNAME              PIC X(20).
001700     05  BU-IN-FIRST-NAME            PIC X(20).
001800     05  BU-IN-LAST-NAME             PIC X(20).
001900     05  BU-IN-EMAIL                 PIC X(40).
002000     05  BU-IN-IS-ACTIVE             PIC X(01).
002100     05  BU-IN-GROUP-NAME            PIC X(20).
002200     05  FILLER                      PIC X(19) VALUE SPACES.
002300*
002400 01  BK-USER-MASTER-REC.
002500     05  BU-USERNAME                 PIC X(20).
002600     05  BU-FIRST-NAME               PIC X(20).
002700     05  BU-LAST-NAME                PIC X(20).
002800     05  BU-EMAIL                    PIC X(40).
002900     05  BU-IS-ACTIVE                PIC X(01).
003000         88  BU-ACTIVE                          VALUE 'Y'.
003100         88  BU-INACTIVE                        VALUE 'N'.
003200     05  BU-GROUP-NAME               PIC X(20).
003300     05  BU-IS-STAFF                 PIC X(01) VALUE 'Y'.
003400     05  BU-SOURCE-CODE              PIC X(01) VALUE 'B'.
003500         88  BU-FROM-BATCH-IMPORT               VALUE 'B'.
003600         88  BU-SYSTEM-GENERATED                VALUE 'S'.
003700     05  FILLER                      PIC X(17) VALUE SPACES.
003800*
