000100*****************************************************************
000200* BKBLREC  -  BILLING RECORD LAYOUT                              *
000300*****************************************************************
000400*  BILLING RECORDS ARE SYNTHESIZED BY BKPOLOAD FROM THE CHECK   *
000500*  REFERENCE ON A PURCHASE ORDER'S FIRST LINE - THERE IS NO     *
000600*  BILLING INPUT SHEET OF ITS OWN.                              *
000700*****************************************************************
000800*  CHANGE LOG                                                   *
000900*    2017-03-03 EPL  BK-0289  ORIGINAL LAYOUT (BILLING-FROM-PO  *
001000*                             CHECK NUMBER PROJECT).             *
001100*    2018-08-21 EPL  BK-0311  BILLING-NUMBER WIDENED TO X(12)   *
001200*                             TO MATCH THE NEW SEQUENCE FORMAT. *
001300*    2024-11-19 EPL  BK-0403  BG-AMOUNT REPACKED COMP-3 TO      *
001400*                             MATCH THE SHOP'S OWN CONVENTION   *
001500*                             FOR MONEY FIELDS.                 *
001600*****************************************************************
001700*
001800 01  BK-BILLING-MASTER-REC.
001900     05  BG-BILLING-NUMBER            PIC X(12).
002000     05  BG-SOURCE-PO                 PIC X(10).
002100     05  BG-AMOUNT                    PIC S9(09)V99 COMP-3.
002200     05  BG-CHECK-NUMBER              PIC X(20).
002300     05  BG-STATUS                    PIC X(16).
002400         88  BG-STATUS-PAID                      VALUE 'PAID'.
002500         88  BG-STATUS-CHECK-CREATION             VALUE
002600                 'CHECK_CREATION'.
002700     05  BG-IS-CANCELLED              PIC X(01) VALUE 'N'.
002800         88  BG-CANCELLED                        VALUE 'Y'.
002900     05  BG-CREATED-DATE              PIC 9(08).
003000     05  FILLER                       PIC X(11) VALUE SPACES.
003100*
