000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    BKPOFIX.
000300 AUTHOR.        E P LOZADA.
000400 INSTALLATION.  BONDKING TRADING - SYSTEMS GROUP.
000500 DATE-WRITTEN.  05/09/94.
000600 DATE-COMPILED.
000700 SECURITY.      NON-CONFIDENTIAL.
000800*****************************************************************
000900*    PROGRAM:  BKPOFIX                                          *
001000*    REMARKS:  ONE-SHOT (RE-RUNNABLE) SWEEP OF THE PO-MASTER     *
001100*    FILE.  THE OLD CHECK_CREATION STATUS CODE WAS RETIRED WHEN  *
001200*    THE BILLING DESK TOOK OVER THAT STEP OF THE PO CYCLE; THIS   *
001300*    JOB COUNTS HOW MANY PO RECORDS STILL CARRY IT AND, IF ANY    *
001400*    DO, REWRITES JUST THE STATUS FIELD TO BILLING IN PLACE.      *
001500*    NOTHING ELSE ON THE RECORD IS TOUCHED.                       *
001600*                                                                 *
001700*    SAFE TO RUN EVERY NIGHT - IF NO CHECK_CREATION RECORDS ARE   *
001800*    LEFT, THE JOB LOGS "NO FIXING NEEDED" AND STOPS.             *
001900*****************************************************************
002000*    CHANGE LOG                                                 *
002100*      05/09/94 EPL  BK-0142  ORIGINAL PROGRAM - WRITTEN AT THE  *
002200*                              SAME TIME AS BK-0140'S PO STATUS   *
002300*                              SAFE-CHOICE CHANGE TO BKPOLOAD, TO *
002400*                              CLEAN UP THE BACKLOG OF PO RECORDS *
002500*                              STILL CARRYING THE RETIRED CODE.   *
002600*      01/06/99 MHT  BK-Y2K5  REVIEWED FOR YEAR 2000 - PROGRAM    *
002700*                              CARRIES NO DATE ARITHMETIC OF ITS  *
002800*                              OWN; NO CHANGE REQUIRED.           *
002900*      04/04/11 RSC  BK-0101  NOW SHARES THE BKPLREC COPY MEMBER  *
003000*                              WITH BKDRLOAD/BKPOLOAD INSTEAD OF   *
003100*                              CARRYING ITS OWN COPY OF THE PO     *
003200*                              HEADER LAYOUT.                      *
003300*      11/02/16 EPL  BK-0271  ADDED THE RUN-LOG FILE SO THE       *
003400*                              OVERNIGHT SCHEDULER HAS SOMETHING   *
003500*                              TO ATTACH TO THE JOB'S OUTPUT.      *
003600*      06/19/22 EPL  BK-0361  "NO FIXING NEEDED" NOW COUNTS AS A   *
003700*                              NORMAL COMPLETION INSTEAD OF SKIPPING*
003800*                              THE RUN LOG WRITE - OPERATIONS WAS  *
003900*                              PAGING THE ON-CALL WHEN THE JOB LEFT*
004000*                              NO OUTPUT BEHIND.                   *
004100*      11/19/24 EPL  BK-0403  PO-MASTER-FILE-REC WIDTH NARROWED TO *
004200*                              MATCH BKPLREC'S MONEY FIELDS NOW    *
004300*                              PACKED COMP-3.                      *
004400*      11/19/24 EPL  BK-0404  THE COUNT AND REWRITE PASSES NOW      *
004500*                              READ PERFORM ... THRU ... -EXIT, THE *
004600*                              SAME RANGED-PERFORM STYLE BKBADGE     *
004700*                              ALREADY USES.                        *
004800*****************************************************************
004900 ENVIRONMENT DIVISION.
005000 CONFIGURATION SECTION.
005100 SOURCE-COMPUTER.  IBM-370.
005200 OBJECT-COMPUTER.  IBM-370.
005300 SPECIAL-NAMES.
005400     C01 IS TOP-OF-FORM.
005500 INPUT-OUTPUT SECTION.
005600 FILE-CONTROL.
005700     SELECT PO-MASTER-FILE  ASSIGN TO POMSTIO
005800            ORGANIZATION IS SEQUENTIAL
005900            ACCESS MODE  IS SEQUENTIAL
006000            FILE STATUS  IS WS-PO-MSTR-STATUS.
006100     SELECT RUN-LOG-FILE    ASSIGN TO RUNLOG
006200            ACCESS IS SEQUENTIAL
006300            FILE STATUS  IS WS-RUN-LOG-STATUS.
006400*
006500 DATA DIVISION.
006600 FILE SECTION.
006700*
006800 FD  PO-MASTER-FILE
006900     RECORDING MODE IS F.
007000 01  PO-MASTER-FILE-REC          PIC X(232).
007100*
007200 FD  RUN-LOG-FILE
007300     RECORDING MODE IS F.
007400 01  RUN-LOG-FILE-REC            PIC X(132).
007500*
007600 WORKING-STORAGE SECTION.
007700*
007800 COPY BKWKAREA.
007900 COPY BKPLREC.
008000*
008100 01  WS-FILE-STATUSES.
008200     05  WS-PO-MSTR-STATUS        PIC X(02) VALUE SPACES.
008300     05  WS-RUN-LOG-STATUS        PIC X(02) VALUE SPACES.
008400     05  FILLER                   PIC X(16) VALUE SPACES.
008500 01  WS-STATUSES-COMBINED REDEFINES WS-FILE-STATUSES
008600                                  PIC X(20).
008700*
008800*    STANDALONE EOF SWITCH - 77-LEVEL, THE WAY A LONE SWITCH IS      *
008900*    DECLARED ON THIS SHOP'S JOBS RATHER THAN A ONE-FIELD GROUP.     *
009000 77  WS-PO-MSTR-EOF-SW            PIC X(01) VALUE 'N'.
009100     88  WS-PO-MSTR-EOF                      VALUE 'Y'.
009200*
009300*****************************************************************
009400*    TODAY'S DATE, FOR THE RUN-LOG BANNER ONLY - THIS JOB HAS NO *
009500*    DATE ARITHMETIC OF ITS OWN (SEE THE BK-Y2K5 CHANGE-LOG       *
009600*    ENTRY), SO NO CENTURY WINDOWING IS NEEDED HERE.              *
009700*****************************************************************
009800 01  WS-TODAY-RAW.
009900     05  WS-TODAY-YY              PIC 9(02).
010000     05  WS-TODAY-MM              PIC 9(02).
010100     05  WS-TODAY-DD              PIC 9(02).
010200 01  WS-TODAY-COMBINED REDEFINES WS-TODAY-RAW
010300                                  PIC 9(06).
010400*    STANDALONE WORKING COUNTER - 77-LEVEL.                          *
010500 77  WS-CENTURY-DIGITS             PIC 9(02) COMP VALUE ZEROS.
010600*
010700*****************************************************************
010800*    RETIRED STATUS CODE BEING SWEPT AWAY, AND ITS REPLACEMENT.  *
010900*    KEPT AS NAMED CONSTANTS RATHER THAN LITERALS SCATTERED       *
011000*    THROUGH THE PROCEDURE DIVISION, SO A FUTURE STATUS RETIREMENT*
011100*    IS A ONE-LINE CHANGE.                                        *
011200*****************************************************************
011300 01  WS-STATUS-CONSTANTS.
011400     05  WS-OLD-STATUS             PIC X(24)
011500                                    VALUE 'CHECK_CREATION'.
011600     05  WS-NEW-STATUS             PIC X(24)
011700                                    VALUE 'BILLING'.
011800 01  WS-STATUS-CONSTANTS-FLAT REDEFINES WS-STATUS-CONSTANTS
011900                                        PIC X(48).
012000*
012100*****************************************************************
012200*    RUN-LOG WORK RECORDS (SAME SHAPE AS BKDRLOAD/BKPOLOAD)      *
012300*****************************************************************
012400 01  LG-BANNER-LINE.
012500     05  FILLER PIC X(20) VALUE 'BKPOFIX RUN LOG -   '.
012600     05  LG-BANNER-MM              PIC 99.
012700     05  FILLER                    PIC X(01) VALUE '/'.
012800     05  LG-BANNER-DD              PIC 99.
012900     05  FILLER                    PIC X(01) VALUE '/'.
013000     05  LG-BANNER-CCYY            PIC 9(04).
013100     05  FILLER                    PIC X(102) VALUE SPACES.
013200*
013300 01  LG-TEXT-LINE.
013400     05  LG-TEXT                   PIC X(80).
013500     05  FILLER                    PIC X(52) VALUE SPACES.
013600*
013700 01  LG-DETAIL-LINE.
013800     05  LG-LABEL                  PIC X(40).
013900     05  LG-COUNT-EDIT             PIC ZZZ,ZZZ,ZZ9.
014000     05  FILLER                    PIC X(81) VALUE SPACES.
014100*
014200 01  REPORT-TOTALS.
014300     05  RPT-CHECK-CREATION-FOUND  PIC S9(07) COMP VALUE 0.
014400     05  RPT-STATUS-UPDATED        PIC S9(07) COMP VALUE 0.
014500     05  FILLER                    PIC X(08) VALUE SPACES.
014600*
014700 PROCEDURE DIVISION.
014800*
014900 0000-MAINLINE.
015000     PERFORM 0100-INITIALIZE.
015100     PERFORM 1000-COUNT-CHECK-CREATION.
015200     IF RPT-CHECK-CREATION-FOUND = 0
015300         PERFORM 2000-REPORT-NO-FIX-NEEDED
015400     ELSE
015500         PERFORM 3000-REWRITE-STATUS-PASS
015600     END-IF.
015700     PERFORM 9500-WRITE-RUN-LOG.
015800     PERFORM 9800-CLOSE-ALL-FILES.
015900     GOBACK.
016000*
016100 0000-EXIT.
016200     EXIT.
016300*
016400 0100-INITIALIZE.
016500     ACCEPT WS-TODAY-RAW FROM DATE.
016600     IF WS-TODAY-COMBINED = ZEROS
016700         DISPLAY 'BKPOFIX - SYSTEM DATE NOT AVAILABLE'
016800         MOVE 16 TO RETURN-CODE
016900         GOBACK
017000     END-IF.
017100     PERFORM 0150-WINDOW-RUN-DATE.
017200     MOVE WK-RUN-MM   TO LG-BANNER-MM.
017300     MOVE WK-RUN-DD   TO LG-BANNER-DD.
017400     MOVE WK-RUN-CCYY TO LG-BANNER-CCYY.
017500     OPEN I-O   PO-MASTER-FILE.
017600     IF WS-PO-MSTR-STATUS NOT = '00'
017700         DISPLAY 'BKPOFIX - PO-MASTER FILE IS REQUIRED, STATUSES='
017800                 WS-STATUSES-COMBINED
017900         MOVE 16 TO RETURN-CODE
018000         GOBACK
018100     END-IF.
018200     OPEN OUTPUT RUN-LOG-FILE.
018300*
018400 0100-EXIT.
018500     EXIT.
018600*
018700 0150-WINDOW-RUN-DATE.
018800     IF WS-TODAY-YY < 50
018900         MOVE 20 TO WS-CENTURY-DIGITS
019000     ELSE
019100         MOVE 19 TO WS-CENTURY-DIGITS
019200     END-IF.
019300     COMPUTE WK-RUN-CCYY =
019400             (WS-CENTURY-DIGITS * 100) + WS-TODAY-YY.
019500     MOVE WS-TODAY-MM TO WK-RUN-MM.
019600     MOVE WS-TODAY-DD TO WK-RUN-DD.
019700*
019800 0150-EXIT.
019900     EXIT.
020000*
020100*****************************************************************
020200*    STEP 1 - COUNT THE RECORDS STILL CARRYING THE RETIRED       *
020300*    CHECK_CREATION STATUS.  THIS FIRST PASS ONLY COUNTS - IT     *
020400*    DOES NOT REWRITE ANYTHING, SO A DRY COUNT CAN BE TAKEN       *
020500*    WITHOUT RISKING THE FILE.                                    *
020600*****************************************************************
020700 1000-COUNT-CHECK-CREATION.
020800     DISPLAY 'BKPOFIX - STATUS PAIR IN EFFECT: '
020900             WS-STATUS-CONSTANTS-FLAT.
021000     PERFORM 1010-READ-PO-MASTER.
021100     PERFORM 1020-TEST-ONE-RECORD THRU 1020-EXIT
021200         UNTIL WS-PO-MSTR-EOF.
021300*
021400 1000-EXIT.
021500     EXIT.
021600*
021700 1010-READ-PO-MASTER.
021800     READ PO-MASTER-FILE INTO BK-PO-HDR-MASTER-REC
021900         AT END
022000             MOVE 'Y' TO WS-PO-MSTR-EOF-SW
022100     END-READ.
022200*
022300 1010-EXIT.
022400     EXIT.
022500*
022600 1020-TEST-ONE-RECORD.
022700     IF BH-STATUS = WS-OLD-STATUS
022800         ADD 1 TO RPT-CHECK-CREATION-FOUND
022900     END-IF.
023000     PERFORM 1010-READ-PO-MASTER.
023100*
023200 1020-EXIT.
023300     EXIT.
023400*
023500*****************************************************************
023600*    STEP 2 - NOTHING TO FIX.  THE COUNTING PASS ALREADY READ     *
023700*    THE FILE TO END-OF-FILE, SO THERE IS NOTHING MORE TO DO      *
023800*    OTHER THAN LOG THE RESULT.                                   *
023900*****************************************************************
024000 2000-REPORT-NO-FIX-NEEDED.
024100     MOVE 'NO FIXING NEEDED - NO CHECK_CREATION RECORDS FOUND'
024200         TO LG-TEXT.
024300*
024400 2000-EXIT.
024500     EXIT.
024600*
024700*****************************************************************
024800*    STEP 3 - REPOSITION TO THE FRONT OF THE FILE AND REWRITE     *
024900*    JUST THE STATUS FIELD ON EACH MATCHING RECORD.  A SEQUENTIAL *
025000*    FILE OPENED I-O CAN ONLY REWRITE THE RECORD JUST READ, SO    *
025100*    THE FILE MUST BE CLOSED AND RE-OPENED TO START THE SECOND    *
025200*    PASS FROM THE TOP.                                           *
025300*****************************************************************
025400 3000-REWRITE-STATUS-PASS.
025500     MOVE 'CHECK_CREATION RECORDS FOUND - REWRITING TO BILLING'
025600         TO LG-TEXT.
025700     CLOSE PO-MASTER-FILE.
025800     OPEN I-O PO-MASTER-FILE.
025900     MOVE 'N' TO WS-PO-MSTR-EOF-SW.
026000     PERFORM 1010-READ-PO-MASTER.
026100     PERFORM 3100-REWRITE-ONE-RECORD THRU 3100-EXIT
026200         UNTIL WS-PO-MSTR-EOF.
026300*
026400 3000-EXIT.
026500     EXIT.
026600*
026700 3100-REWRITE-ONE-RECORD.
026800     IF BH-STATUS = WS-OLD-STATUS
026900         MOVE WS-NEW-STATUS TO BH-STATUS
027000         REWRITE PO-MASTER-FILE-REC FROM BK-PO-HDR-MASTER-REC
027100         ADD 1 TO RPT-STATUS-UPDATED
027200     END-IF.
027300     PERFORM 1010-READ-PO-MASTER.
027400*
027500 3100-EXIT.
027600     EXIT.
027700*
027800*****************************************************************
027900*    RUN LOG                                                     *
028000*****************************************************************
028100 9500-WRITE-RUN-LOG.
028200     WRITE RUN-LOG-FILE-REC FROM LG-BANNER-LINE.
028300     PERFORM 9510-WRITE-LOG-TEXT-LINE.
028400     IF RPT-CHECK-CREATION-FOUND > 0
028500         MOVE 'CHECK_CREATION RECORDS FOUND' TO LG-LABEL
028600         MOVE RPT-CHECK-CREATION-FOUND       TO LG-COUNT-EDIT
028700         PERFORM 9520-WRITE-LOG-DETAIL-LINE
028800         MOVE 'STATUS FIELDS UPDATED TO BILLING' TO LG-LABEL
028900         MOVE RPT-STATUS-UPDATED             TO LG-COUNT-EDIT
029000         PERFORM 9520-WRITE-LOG-DETAIL-LINE
029100     END-IF.
029200*
029300 9500-EXIT.
029400     EXIT.
029500*
029600 9510-WRITE-LOG-TEXT-LINE.
029700     WRITE RUN-LOG-FILE-REC FROM LG-TEXT-LINE.
029800*
029900 9510-EXIT.
030000     EXIT.
030100*
030200 9520-WRITE-LOG-DETAIL-LINE.
030300     WRITE RUN-LOG-FILE-REC FROM LG-DETAIL-LINE.
030400*
030500 9520-EXIT.
030600     EXIT.
030700*
030800 9800-CLOSE-ALL-FILES.
030900     CLOSE PO-MASTER-FILE
031000           RUN-LOG-FILE.
031100*
031200 9800-EXIT.
031300     EXIT.
