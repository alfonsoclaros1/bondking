000100*****************************************************************
000200* BKPLREC  -  PURCHASE ORDER LINE / HEADER / PARTICULAR LAYOUTS *
000300*****************************************************************
000400*  BK-PO-LINE-INPUT-REC IS ONE ROW OF THE PRE-SORTED PO-LINES   *
000500*  EXTRACT - ONE ROW PER PARTICULAR, GROUPED BY PO-NUMBER.      *
000600*  BK-PO-HDR-MASTER-REC IS THE UPSERTED PO HEADER (BUILT FROM   *
000700*  THE FIRST ROW OF EACH GROUP).  BK-PO-PART-MASTER-REC IS ONE  *
000800*  PARTICULAR LINE UNDER THAT HEADER.  THIS SAME HEADER LAYOUT  *
000900*  IS RE-READ BY BKPOFIX AS ITS PO-MASTER FILE.                 *
001000*****************************************************************
001100*  CHANGE LOG                                                   *
001200*    1988-09-12 RSC  BK-0045  ORIGINAL LAYOUT (PO LOAD PROJECT).*
001300*    2014-06-30 EPL  BK-0219  ADDED THE THREE ABSENCE SWITCHES  *
001400*                             ON QTY/UNIT-COST/AMOUNT SO A      *
001500*                             BLANK CELL NO LONGER LOOKS LIKE   *
001600*                             A ZERO ON THE PO TOTAL.           *
001700*    2017-03-03 EPL  BK-0289  ADDED BH-CHECK-NUMBER TO THE      *
001800*                             HEADER SO BKPOLOAD CAN DRIVE      *
001900*                             BILLING GENERATION OFF OF IT      *
002000*                             BEFORE THE HEADER FIELD IS         *
002100*                             CLEARED FOR STORAGE.               *
002200*    2024-11-19 EPL  BK-0403  UNIT-COST/AMOUNT/TOTAL FIELDS      *
002300*                             REPACKED COMP-3 TO MATCH THE       *
002400*                             SHOP'S OWN CONVENTION FOR MONEY.   *
002500*****************************************************************
002600*
002700 01  BK-PO-LINE-INPUT-REC.
002800     05  BH-IN-PO-NUMBER              PIC X(10).
002900     05  BH-IN-PO-DATE                PIC 9(08).
003000     05  BH-IN-PRODUCT-CODE           PIC X(20).
003100     05  BH-IN-PAID-TO                PIC X(40).
003200     05  BH-IN-PARTICULAR             PIC X(40).
003300     05  BH-IN-QTY                    PIC S9(07).
003400     05  BH-IN-QTY-ABSENT-SW          PIC X(01).
003500     05  BH-IN-UNIT-COST              PIC S9(07)V99 COMP-3.
003600     05  BH-IN-UNIT-COST-ABSENT-SW    PIC X(01).
003700     05  BH-IN-AMOUNT                 PIC S9(09)V99 COMP-3.
003800     05  BH-IN-AMOUNT-ABSENT-SW       PIC X(01).
003900     05  BH-IN-CHECK-NUMBER           PIC X(20).
004000     05  BH-IN-STATUS                 PIC X(24).
004100     05  BH-IN-RFP-NUMBER             PIC X(10).
004200     05  BH-IN-IS-ARCHIVED            PIC X(01).
004300     05  BH-IN-IS-CANCELLED           PIC X(01).
004400     05  FILLER                       PIC X(06) VALUE SPACES.
004500*
004600 01  BK-PO-HDR-MASTER-REC.
004700     05  BH-PO-NUMBER                 PIC X(10).
004800     05  BH-PO-DATE                   PIC 9(08).
004900     05  BH-PRODUCT-CODE              PIC X(20).
005000     05  BH-PAID-TO                   PIC X(40).
005100     05  BH-STATUS                    PIC X(24).
005200     05  BH-RFP-NUMBER                PIC X(10).
005300     05  BH-IS-ARCHIVED               PIC X(01).
005400         88  BH-ARCHIVED                          VALUE 'Y'.
005500     05  BH-IS-CANCELLED              PIC X(01).
005600         88  BH-CANCELLED                         VALUE 'Y'.
005700     05  BH-TOTAL                     PIC S9(09)V99 COMP-3.
005800     05  BH-APPROVAL-STATUS           PIC X(12).
005900     05  BH-PREPARED-BY               PIC X(20).
006000     05  BH-CHECKED-BY                PIC X(20).
006100     05  BH-APPROVED-BY               PIC X(20).
006200     05  BH-CHECK-NUMBER              PIC X(20).
006300     05  FILLER                       PIC X(20) VALUE SPACES.
006400*
006500 01  BK-PO-PART-MASTER-REC.
006600     05  BR-PO-NUMBER                 PIC X(10).
006700     05  BR-PAID-TO                   PIC X(40).
006800     05  BR-PARTICULAR                PIC X(40).
006900     05  BR-QTY                       PIC S9(07).
007000     05  BR-QTY-ABSENT-SW             PIC X(01).
007100     05  BR-UNIT-COST                 PIC S9(07)V99 COMP-3.
007200     05  BR-UNIT-COST-ABSENT-SW       PIC X(01).
007300     05  BR-AMOUNT                    PIC S9(09)V99 COMP-3.
007400     05  BR-AMOUNT-ABSENT-SW          PIC X(01).
007500     05  FILLER                       PIC X(11) VALUE SPACES.
007600*
