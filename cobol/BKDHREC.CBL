000100*****************************************************************
000200* BKDHREC  -  DELIVERY RECEIPT HEADER RECORD LAYOUTS            *
000300*****************************************************************
000400*  BK-DR-HDR-INPUT-REC IS THE FIXED EXTRACT OF THE DR HEADER    *
000500*  SHEET.  BK-DR-HDR-MASTER-REC IS THE UPSERTED DR MASTER ROW   *
000600*  CARRYING THE COMPUTED TOTAL-AMOUNT AND THE PAYMENT-DUE/      *
000700*  DUE-DATE PAIR DERIVED FROM THE PAYMENT TERMS.                *
000800*****************************************************************
000900*  CHANGE LOG                                                   *
001000*    2011-04-04 RSC  BK-0101  ORIGINAL LAYOUT.                  *
001100*    2012-11-30 RSC  BK-0169  ADDED BD-IS-CANCELLED - CANCELLED *
001200*                             DRS NOW CARRY THEIR OWN FLAG      *
001300*                             INSTEAD OF OVERLOADING STATUS.    *
001400*    2016-05-24 EPL  BK-0266  ADDED BD-PAYMENT-DUE/BD-DUE-DATE  *
001500*                             FOR THE TERMS-BASED DUE DATE CALC.*
001600*    2024-11-19 EPL  BK-0403  BD-TOTAL-AMOUNT REPACKED COMP-3 TO*
001700*                             MATCH THE SHOP'S OWN CONVENTION   *
001800*                             FOR MONEY FIELDS.  ALSO NARROWED  *
001900*                             BD-PAYMENT-METHOD FROM X(13) TO   *
002000*                             X(12) TO MATCH DELIVERY-METHOD -  *
002100*                             THE EXTRA BYTE WAS NEVER USED.    *
002200*****************************************************************
002300*
002400 01  BK-DR-HDR-INPUT-REC.
002500     05  BD-IN-DR-NUMBER              PIC X(10).
002600     05  BD-IN-CLIENT-NAME            PIC X(40).
002700     05  BD-IN-DATE-OF-ORDER          PIC 9(08).
002800     05  BD-IN-DATE-OF-DELIVERY       PIC 9(08).
002900     05  BD-IN-DELIVERY-STATUS        PIC X(20).
003000     05  BD-IN-PAYMENT-STATUS         PIC X(20).
003100     05  BD-IN-DELIVERY-METHOD        PIC X(12).
003200     05  BD-IN-AGENT                  PIC X(20).
003300     05  BD-IN-PAYMENT-METHOD         PIC X(12).
003400     05  BD-IN-PAYMENT-DETAILS        PIC X(40).
003500     05  BD-IN-REMARKS                PIC X(60).
003600     05  BD-IN-CREATED-BY             PIC X(20).
003700     05  BD-IN-APPROVAL-STATUS        PIC X(12).
003800     05  BD-IN-IS-ARCHIVED            PIC X(01).
003900     05  BD-IN-IS-CANCELLED           PIC X(01).
004000     05  FILLER                       PIC X(07) VALUE SPACES.
004100*
004200 01  BK-DR-HDR-MASTER-REC.
004300     05  BD-DR-NUMBER                 PIC X(10).
004400     05  BD-CLIENT-NAME               PIC X(40).
004500     05  BD-DATE-OF-ORDER             PIC 9(08).
004600     05  BD-DATE-OF-DELIVERY          PIC 9(08).
004700     05  BD-DELIVERY-STATUS           PIC X(20).
004800     05  BD-PAYMENT-STATUS            PIC X(20).
004900     05  BD-DELIVERY-METHOD           PIC X(12).
005000     05  BD-AGENT-USERNAME            PIC X(20).
005100     05  BD-PAYMENT-METHOD            PIC X(12).
005200     05  BD-PAYMENT-DETAILS           PIC X(40).
005300     05  BD-REMARKS                   PIC X(60).
005400     05  BD-CREATED-BY-USERNAME       PIC X(20).
005500     05  BD-APPROVAL-STATUS           PIC X(12).
005600     05  BD-IS-ARCHIVED               PIC X(01).
005700         88  BD-ARCHIVED                          VALUE 'Y'.
005800     05  BD-IS-CANCELLED              PIC X(01).
005900         88  BD-CANCELLED                         VALUE 'Y'.
006000     05  BD-TOTAL-AMOUNT              PIC S9(09)V99 COMP-3.
006100     05  BD-PAYMENT-DUE               PIC 9(08).
006200     05  BD-DUE-DATE                  PIC 9(08).
006300     05  FILLER                       PIC X(29) VALUE SPACES.
006400*
