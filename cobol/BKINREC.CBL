000100*****************************************************************
000200* BKINREC  -  INVENTORY ISSUANCE HEADER RECORD LAYOUTS          *
000300*****************************************************************
000400*  COVERS THE TF-TO-WH / WH-TO-HQ STOCK TRANSFER ISSUANCES.     *
000500*  BK-ISSUANCE-INPUT-REC IS THE FIXED EXTRACT; BK-ISSUANCE-      *
000600*  MASTER-REC IS THE ROW AFTER THE ISSUANCE TYPE HAS BEEN       *
000700*  MAPPED TO ITS INTERNAL CODE AND THE CREATOR RESOLVED.        *
000800*****************************************************************
000900*  CHANGE LOG                                                   *
001000*    2011-04-04 RSC  BK-0101  ORIGINAL LAYOUT.                  *
001100*****************************************************************
001200*
001300 01  BK-ISSUANCE-INPUT-REC.
001400     05  BS-IN-ISSUANCE-REF           PIC X(12).
001500     05  BS-IN-ISSUANCE-DATE          PIC 9(08).
001600     05  BS-IN-ISSUANCE-TYPE          PIC X(10).
001700     05  BS-IN-CREATED-BY-USERNAME    PIC X(20).
001800     05  BS-IN-IS-PENDING             PIC X(01).
001900     05  BS-IN-IS-CANCELLED           PIC X(01).
002000     05  BS-IN-REMARKS                PIC X(60).
002100     05  FILLER                       PIC X(08) VALUE SPACES.
002200*
002300 01  BK-ISSUANCE-MASTER-REC.
002400     05  BS-ISSUANCE-REF              PIC X(12).
002500     05  BS-ISSUANCE-DATE             PIC 9(08).
002600     05  BS-ISSUANCE-TYPE-CODE        PIC X(10).
002700         88  BS-TF-TO-WH                          VALUE 'TF-TO-WH'.
002800         88  BS-WH-TO-HQ                          VALUE 'WH-TO-HQ'.
002900     05  BS-CREATED-BY-USERNAME       PIC X(20).
003000     05  BS-IS-PENDING                PIC X(01).
003100         88  BS-PENDING                          VALUE 'Y'.
003200     05  BS-IS-CANCELLED              PIC X(01).
003300         88  BS-CANCELLED                        VALUE 'Y'.
003400     05  BS-REMARKS                   PIC X(60).
003500     05  FILLER                       PIC X(08) VALUE SPACES.
003600*
