000100*****************************************************************
000200* BKIIREC  -  INVENTORY ISSUANCE ITEM RECORD LAYOUTS            *
000300*****************************************************************
000400*  ONE ROW PER SKU MOVED ON AN ISSUANCE.  NO MONEY RIDES ON     *
000500*  THIS RECORD - STOCK TRANSFERS ARE QUANTITY ONLY.             *
000600*****************************************************************
000700*  CHANGE LOG                                                   *
000800*    2011-04-04 RSC  BK-0101  ORIGINAL LAYOUT.                  *
000900*****************************************************************
001000*
001100 01  BK-ISSUANCE-ITEM-INPUT-REC.
001200     05  BK-IN-ISSUANCE-REF           PIC X(12).
001300     05  BK-IN-PRODUCT-SKU            PIC X(20).
001400     05  BK-IN-QUANTITY               PIC S9(07).
001500     05  FILLER                       PIC X(41) VALUE SPACES.
001600*
001700 01  BK-ISSUANCE-ITEM-MASTER-REC.
001800     05  BK-ISSUANCE-REF              PIC X(12).
001900     05  BK-PRODUCT-SKU               PIC X(20).
002000     05  BK-QUANTITY                  PIC S9(07).
002100     05  FILLER                       PIC X(41) VALUE SPACES.
002200*
