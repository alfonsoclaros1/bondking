000100*****************************************************************
000200* BKDIREC  -  DELIVERY RECEIPT ITEM RECORD LAYOUTS              *
000300*****************************************************************
000400*  BK-DR-ITEM-INPUT-REC IS THE FIXED EXTRACT OF THE DR LINE     *
000500*  SHEET.  BK-DR-ITEM-MASTER-REC ADDS THE PRODUCT DESCRIPTION   *
000600*  AND THE COMPUTED LINE-TOTAL (QUANTITY TIMES UNIT-PRICE).     *
000700*****************************************************************
000800*  CHANGE LOG                                                   *
000900*    2011-04-04 RSC  BK-0101  ORIGINAL LAYOUT.                  *
001000*    2013-02-08 RSC  BK-0179  DESCRIPTION NOW COPIED FROM THE   *
001100*                             PRODUCT MASTER AT LOAD TIME SO    *
001200*                             THE DR PRINTS EVEN IF THE SKU     *
001300*                             IS RENAMED LATER.                 *
001400*    2024-11-19 EPL  BK-0403  UNIT-PRICE AND LINE-TOTAL REPACKED*
001500*                             COMP-3 TO MATCH THE SHOP'S OWN    *
001600*                             CONVENTION FOR MONEY FIELDS.      *
001700*****************************************************************
001800*
001900 01  BK-DR-ITEM-INPUT-REC.
002000     05  BI-IN-DR-NUMBER              PIC X(10).
002100     05  BI-IN-PRODUCT-SKU            PIC X(20).
002200     05  BI-IN-QUANTITY               PIC S9(07).
002300     05  BI-IN-UNIT-PRICE             PIC S9(07)V99 COMP-3.
002400     05  FILLER                       PIC X(33) VALUE SPACES.
002500*
002600 01  BK-DR-ITEM-MASTER-REC.
002700     05  BI-DR-NUMBER                 PIC X(10).
002800     05  BI-PRODUCT-SKU               PIC X(20).
002900     05  BI-QUANTITY                  PIC S9(07).
003000     05  BI-UNIT-PRICE                PIC S9(07)V99 COMP-3.
003100     05  BI-DESCRIPTION               PIC X(40).
003200     05  BI-LINE-TOTAL                PIC S9(09)V99 COMP-3.
003300     05  FILLER                       PIC X(11) VALUE SPACES.
003400*
