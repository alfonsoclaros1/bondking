000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    BKPOLOAD.
000300 AUTHOR.        R S CAMACHO.
000400 INSTALLATION.  BONDKING TRADING - SYSTEMS GROUP.
000500 DATE-WRITTEN.  09/12/88.
000600 DATE-COMPILED.
000700 SECURITY.      NON-CONFIDENTIAL.
000800*****************************************************************
000900*    PROGRAM:  BKPOLOAD                                         *
001000*    REMARKS:  PURCHASE-ORDER BATCH LOAD JOB.  READS THE         *
001100*    PRE-SORTED PO-LINES EXTRACT (ONE ROW PER PARTICULAR),       *
001200*    GROUPS CONSECUTIVE ROWS BY PO-NUMBER ON A CONTROL BREAK,    *
001300*    UPSERTS THE PO HEADER AND ITS PARTICULARS, COMPUTES THE PO  *
001400*    TOTAL, AND SYNTHESIZES A BILLING RECORD FROM THE CHECK      *
001500*    NUMBER CARRIED ON THE PO'S FIRST LINE.                      *
001600*                                                                 *
001700*    THIS SAME PO-MASTER LAYOUT IS RE-READ BY BKPOFIX, WHICH      *
001800*    LATER SWEEPS THE OBSOLETE CHECK_CREATION STATUS CODE.        *
001900*****************************************************************
002000*    CHANGE LOG                                                 *
002100*      09/12/88 RSC  BK-0045  ORIGINAL PROGRAM - REPLACES THE   *
002200*                              MANUAL PO VOUCHER BOOK; GROUPS     *
002300*                              THE OVERNIGHT PO-LINES EXTRACT BY  *
002400*                              PO NUMBER AND LOADS THE HEADER      *
002500*                              AND ITS PARTICULARS.                *
002600*      04/03/89 RSC  BK-0052  ADDED RFP-NUMBER CARRY-THROUGH ON  *
002700*                              THE HEADER PER THE REQUEST-FOR-    *
002800*                              PAYMENT DESK'S REQUEST.             *
002900*      07/21/90 RSC  BK-0061  ADDED THE ARCHIVED/CANCELLED FLAGS *
003000*                              TO THE PO HEADER.                  *
003100*      02/18/93 EPL  BK-0140  SAFE-CHOICE DEFAULTING ADDED FOR   *
003200*                              THE RAW PO STATUS TEXT - SAME       *
003300*                              MAINTENANCE REQUEST THAT ADDED IT   *
003400*                              TO THE DR LOAD PROGRAM.             *
003500*      01/06/99 MHT  BK-Y2K4  WINDOWED THE TWO-DIGIT ACCEPT FROM *
003600*                              DATE RESULT (PIVOT YEAR 50) - SAME  *
003700*                              YEAR-END FIX AS BKDRLOAD.           *
003800*      04/04/11 RSC  BK-0101  NOW SHARES THE BKWKAREA/BKPLREC     *
003900*                              COPY MEMBERS WITH BKDRLOAD INSTEAD  *
004000*                              OF CARRYING ITS OWN COPIES OF THE   *
004100*                              RUN-PARAMETER AND PO LAYOUTS.       *
004200*      09/17/13 EPL  BK-0188  ADDED DRY-RUN (VALIDATE-ONLY) MODE  *
004300*                              PER INTERNAL AUDIT'S REQUEST - A    *
004400*                              GROUP IS VALIDATED AND COUNTED BUT  *
004500*                              NOTHING IS WRITTEN.                 *
004600*      06/30/14 EPL  BK-0219  HONORS THE THREE ABSENCE SWITCHES   *
004700*                              ON QTY/UNIT-COST/AMOUNT SO A BLANK  *
004800*                              CELL NO LONGER LOOKS LIKE A ZERO ON *
004900*                              THE PO TOTAL.                       *
005000*      03/03/17 EPL  BK-0289  ADDED BILLING GENERATION FROM THE   *
005100*                              CHECK-NUMBER CARRIED ON A PO'S      *
005200*                              FIRST LINE.                         *
005300*      08/21/18 EPL  BK-0311  BILLING NUMBER NOW BUILT AS THE PO  *
005400*                              NUMBER PLUS A 2-DIGIT SEQUENCE, TO  *
005500*                              MATCH THE WIDENED X(12) FIELD.      *
005600*      03/14/20 EPL  BK-0349  ADDED THE REPLACE-PARTICULARS        *
005700*                              SWITCH SO A RERUN CAN RELOAD A PO'S *
005800*                              LINES WITHOUT DOUBLE-COUNTING THEM. *
005900*      11/19/24 EPL  BK-0403  RECORD WIDTHS NARROWED TO MATCH THE  *
006000*                              BKPLREC/BKBLREC MONEY FIELDS NOW    *
006100*                              PACKED COMP-3; GROUP-RUNNING-TOTAL  *
006200*                              REPACKED THE SAME WAY.              *
006300*      11/19/24 EPL  BK-0404  THE GROUP-DRIVING PERFORM NOW READS  *
006400*                              PERFORM ... THRU ... -EXIT, THE      *
006500*                              SAME RANGED-PERFORM STYLE BKBADGE     *
006600*                              ALREADY USES.                        *
006700*      11/20/24 EPL  BK-0405  NEW PRODUCT-CODE REFERENCES BUILT     *
006800*                              IN 2140 ARE NOW WRITTEN TO A NEW      *
006900*                              PRODUCT-REF-FILE (SOURCE-CODE 'P')    *
007000*                              INSTEAD OF LIVING ONLY IN WORKING-    *
007100*                              STORAGE FOR THE DURATION OF THE RUN - *
007200*                              THE CATALOG RECONCILE STEP FOLDS THE  *
007300*                              STUBS INTO THE PRODUCT MASTER.        *
007400*****************************************************************
007500 ENVIRONMENT DIVISION.
007600 CONFIGURATION SECTION.
007700 SOURCE-COMPUTER.  IBM-370.
007800 OBJECT-COMPUTER.  IBM-370.
007900 SPECIAL-NAMES.
008000     C01 IS TOP-OF-FORM.
008100 INPUT-OUTPUT SECTION.
008200 FILE-CONTROL.
008300     SELECT PO-LINES-FILE        ASSIGN TO POLNIN
008400            ACCESS IS SEQUENTIAL
008500            FILE STATUS  IS WS-PO-LINES-STATUS.
008600     SELECT PO-MASTER-FILE       ASSIGN TO POMSTOUT
008700            ACCESS IS SEQUENTIAL
008800            FILE STATUS  IS WS-PO-MSTR-STATUS.
008900     SELECT PO-PARTICULAR-FILE   ASSIGN TO POPRTOUT
009000            ACCESS IS SEQUENTIAL
009100            FILE STATUS  IS WS-PO-PART-STATUS.
009200     SELECT BILLING-MASTER-FILE  ASSIGN TO BILLOUT
009300            ACCESS IS SEQUENTIAL
009400            FILE STATUS  IS WS-BILL-MSTR-STATUS.
009500     SELECT PRODUCT-REF-FILE     ASSIGN TO PRDREFOUT
009600            ACCESS IS SEQUENTIAL
009700            FILE STATUS  IS WS-PROD-REF-STATUS.
009800     SELECT RUN-LOG-FILE         ASSIGN TO RUNLOG
009900            ACCESS IS SEQUENTIAL
010000            FILE STATUS  IS WS-RUN-LOG-STATUS.
010100*
010200 DATA DIVISION.
010300 FILE SECTION.
010400*
010500 FD  PO-LINES-FILE
010600     RECORDING MODE IS F.
010700 01  PO-LINES-FILE-REC           PIC X(201).
010800*
010900 FD  PO-MASTER-FILE
011000     RECORDING MODE IS F.
011100 01  PO-MASTER-FILE-REC          PIC X(232).
011200*
011300 FD  PO-PARTICULAR-FILE
011400     RECORDING MODE IS F.
011500 01  PO-PARTICULAR-FILE-REC      PIC X(122).
011600*
011700 FD  BILLING-MASTER-FILE
011800     RECORDING MODE IS F.
011900 01  BILLING-MASTER-FILE-REC     PIC X(084).
012000*
012100*****************************************************************
012200*    NEW PRODUCT-CODE REFERENCES CREATED WHILE CAPTURING A PO'S  *
012300*    HEADER (SEE 2140-ENSURE-PRODUCT-REFERENCE).  SAME LAYOUT AS *
012400*    BKDRLOAD'S PRODUCT-MASTER-FILE, TAGGED BP-SOURCE-CODE 'P'    *
012500*    SO THE NIGHTLY CATALOG RECONCILE KNOWS WHERE THE STUB CAME   *
012600*    FROM.  THIS JOB DOES NOT OWN THE PRODUCT CATALOG ITSELF -    *
012700*    THE RECONCILE STEP FOLDS THIS EXTRACT INTO THE MASTER.       *
012800*****************************************************************
012900 FD  PRODUCT-REF-FILE
013000     RECORDING MODE IS F.
013100 01  PRODUCT-REF-FILE-REC        PIC X(095).
013200*
013300 FD  RUN-LOG-FILE
013400     RECORDING MODE IS F.
013500 01  RUN-LOG-FILE-REC            PIC X(132).
013600*
013700 WORKING-STORAGE SECTION.
013800*
013900 COPY BKWKAREA.
014000 COPY BKPLREC.
014100 COPY BKBLREC.
014200 COPY BKPRREC.
014300*
014400*****************************************************************
014500*    FILE STATUS / END-OF-FILE SWITCHES                          *
014600*****************************************************************
014700 01  WS-FILE-STATUSES.
014800     05  WS-PO-LINES-STATUS       PIC X(02) VALUE SPACES.
014900     05  WS-PO-MSTR-STATUS        PIC X(02) VALUE SPACES.
015000     05  WS-PO-PART-STATUS        PIC X(02) VALUE SPACES.
015100     05  WS-BILL-MSTR-STATUS      PIC X(02) VALUE SPACES.
015200     05  WS-PROD-REF-STATUS       PIC X(02) VALUE SPACES.
015300     05  WS-RUN-LOG-STATUS        PIC X(02) VALUE SPACES.
015400     05  FILLER                   PIC X(08) VALUE SPACES.
015500*
015600*    STANDALONE EOF SWITCH - 77-LEVEL, NOT GROUPED, THE WAY THIS  *
015700*    SHOP DECLARES A LONE SWITCH.                                 *
015800 77  WS-PO-LINES-EOF-SW           PIC X(01) VALUE 'N'.
015900     88  WS-PO-LINES-EOF                    VALUE 'Y'.
016000*
016100*****************************************************************
016200*    TODAY'S DATE - ACCEPTED TWO-DIGIT AND CENTURY-WINDOWED      *
016300*    INTO WK-RUN-DATE (SEE 0150-WINDOW-RUN-DATE).                *
016400*****************************************************************
016500 01  WS-TODAY-RAW.
016600     05  WS-TODAY-YY              PIC 9(02).
016700     05  WS-TODAY-MM              PIC 9(02).
016800     05  WS-TODAY-DD              PIC 9(02).
016900 01  WS-TODAY-COMBINED REDEFINES WS-TODAY-RAW
017000                                  PIC 9(06).
017100*    STANDALONE WORKING COUNTER - 77-LEVEL.                       *
017200 77  WS-CENTURY-DIGITS             PIC 9(02) COMP VALUE ZEROS.
017300*
017400*****************************************************************
017500*    CURRENT-GROUP WORK FIELDS - ONE PO NUMBER AT A TIME.  NO    *
017600*    IN-MEMORY PO TABLE IS NEEDED - THE FILE ARRIVES PRE-SORTED  *
017700*    BY PO-NUMBER, SO EACH GROUP IS UPSERTED AND FLUSHED BEFORE   *
017800*    THE NEXT ONE IS READ.                                        *
017900*****************************************************************
018000 01  WS-GROUP-WORK-FIELDS.
018100     05  WS-GROUP-PO-NUMBER       PIC X(10) VALUE SPACES.
018200     05  WS-GROUP-CHECK-NUMBER    PIC X(20) VALUE SPACES.
018300     05  WS-GROUP-RUNNING-TOTAL   PIC S9(09)V99 COMP-3 VALUE 0.
018400     05  WS-GROUP-PO-DATE         PIC 9(08) VALUE ZEROS.
018500     05  WS-GROUP-PO-DATE-PARTS   REDEFINES WS-GROUP-PO-DATE.
018600         10  WS-GRP-PO-CCYY       PIC 9(04).
018700         10  WS-GRP-PO-MM         PIC 9(02).
018800         10  WS-GRP-PO-DD         PIC 9(02).
018900     05  WS-GROUP-LINE-COUNT      PIC S9(04) COMP VALUE 0.
019000     05  FILLER                   PIC X(15) VALUE SPACES.
019100*
019200*****************************************************************
019300*    PRODUCT REFERENCE TABLE.  THE PO-LINES EXTRACT CARRIES NO   *
019400*    COMPANION PRODUCTS SHEET OF ITS OWN (UNLIKE THE DR LOAD), SO *
019500*    THIS TABLE ONLY DEDUPS PRODUCT CODES SEEN WITHIN THIS RUN -  *
019600*    EACH NEW CODE IS WRITTEN ONCE TO PRODUCT-REF-FILE (BK-0405)  *
019700*    SO THE STUB SURVIVES THE RUN FOR THE CATALOG RECONCILE.      *
019800*****************************************************************
019900 01  WS-PRODUCT-REF-TABLE.
020000     05  WX-COUNT                 PIC S9(04) COMP VALUE 0.
020100     05  WX-ENTRY OCCURS 1 TO 500 TIMES DEPENDING ON WX-COUNT
020200                   INDEXED BY WX-IDX.
020300         10  WX-PRODUCT-CODE      PIC X(20).
020400         10  WX-DESCRIPTION       PIC X(40).
020500         10  WX-ACTIVE-FLAG       PIC X(01).
020600*    STANDALONE TABLE LIMIT AND FOUND SWITCH - 77-LEVEL.          *
020700 77  WS-PRODUCT-REF-LIMIT          PIC S9(04) COMP VALUE 500.
020800 77  WX-FOUND-SW                   PIC X(01) VALUE 'N'.
020900     88  WX-IDX-FOUND                        VALUE 'Y'.
021000*
021100*****************************************************************
021200*    BILLING DEDUP TABLE - ONE ENTRY PER (PO, CHECK-NUMBER)      *
021300*    BILLED SO FAR THIS RUN.  A NON-CANCELLED DUPLICATE ON THE   *
021400*    SAME PO AND CHECK NUMBER IS SKIPPED, NOT AN ERROR.           *
021500*****************************************************************
021600 01  WS-BILLING-KEY-TABLE.
021700     05  WY-COUNT                 PIC S9(04) COMP VALUE 0.
021800     05  WY-ENTRY OCCURS 1 TO 3000 TIMES DEPENDING ON WY-COUNT
021900                   INDEXED BY WY-IDX.
022000         10  WY-PO-NUMBER         PIC X(10).
022100         10  WY-CHECK-NUMBER      PIC X(20).
022200         10  WY-SEQUENCE          PIC 9(02) COMP.
022300*    STANDALONE TABLE LIMIT AND FOUND SWITCH - 77-LEVEL.          *
022400 77  WS-BILLING-KEY-LIMIT           PIC S9(04) COMP VALUE 3000.
022500 77  WY-FOUND-SW                    PIC X(01) VALUE 'N'.
022600     88  WY-DUP-FOUND                         VALUE 'Y'.
022700*
022800*****************************************************************
022900*    BILLING NUMBER ASSEMBLY - PO NUMBER (10) PLUS A 2-DIGIT     *
023000*    SEQUENCE MAKES THE X(12) BILLING-NUMBER FIELD (BK-0311).    *
023100*****************************************************************
023200 01  WS-BILLING-NUMBER-PARTS.
023300     05  WB-PO-PART                PIC X(10).
023400     05  WB-SEQ-PART                PIC 9(02).
023500 01  WS-BILLING-NUMBER-FLAT REDEFINES WS-BILLING-NUMBER-PARTS
023600                                     PIC X(12).
023700 01  WS-NEXT-BILLING-SEQ             PIC 9(02) COMP VALUE 0.
023800*
023900*****************************************************************
024000*    COMMON NORMALIZATION AND SAFE-CHOICE WORK FIELDS             *
024100*****************************************************************
024200 01  WS-BOOL-WORK-FIELDS.
024300     05  WS-BOOL-RAW               PIC X(01).
024400     05  WS-BOOL-DEFAULT           PIC X(01).
024500     05  WS-BOOL-RESULT            PIC X(01).
024600     05  FILLER                    PIC X(07) VALUE SPACES.
024700*
024800 01  WS-SAFE-CHOICE-FIELDS.
024900     05  WS-SAFE-RAW               PIC X(24).
025000     05  FILLER                    PIC X(06) VALUE SPACES.
025100*
025200*****************************************************************
025300*    RUN-LOG WORK RECORDS                                        *
025400*****************************************************************
025500 01  LG-BANNER-LINE.
025600     05  FILLER PIC X(20) VALUE 'BKPOLOAD RUN LOG -  '.
025700     05  LG-BANNER-MM              PIC 99.
025800     05  FILLER                    PIC X(01) VALUE '/'.
025900     05  LG-BANNER-DD              PIC 99.
026000     05  FILLER                    PIC X(01) VALUE '/'.
026100     05  LG-BANNER-CCYY            PIC 9(04).
026200     05  FILLER                    PIC X(102) VALUE SPACES.
026300*
026400 01  LG-TEXT-LINE.
026500     05  LG-TEXT                   PIC X(80).
026600     05  FILLER                    PIC X(52) VALUE SPACES.
026700*
026800 01  LG-DETAIL-LINE.
026900     05  LG-LABEL                  PIC X(40).
027000     05  LG-COUNT-EDIT             PIC ZZZ,ZZZ,ZZ9.
027100     05  FILLER                    PIC X(81) VALUE SPACES.
027200*
027300*****************************************************************
027400*    REPORT TOTALS - COUNTERS FOR THE RUN LOG                    *
027500*****************************************************************
027600 01  REPORT-TOTALS.
027700     05  RPT-PO-CREATED            PIC S9(07) COMP VALUE 0.
027800     05  RPT-PO-UPDATED            PIC S9(07) COMP VALUE 0.
027900     05  RPT-PO-SKIPPED            PIC S9(07) COMP VALUE 0.
028000     05  RPT-PARTICULARS-CREATED   PIC S9(07) COMP VALUE 0.
028100     05  RPT-BILLINGS-CREATED      PIC S9(07) COMP VALUE 0.
028200     05  RPT-BILLINGS-SKIPPED      PIC S9(07) COMP VALUE 0.
028300     05  RPT-PRODUCT-REFS-CREATED  PIC S9(07) COMP VALUE 0.
028400     05  FILLER                    PIC X(04) VALUE SPACES.
028500*
028600 PROCEDURE DIVISION.
028700*
028800 0000-MAINLINE.
028900     PERFORM 0100-INITIALIZE.
029000     PERFORM 0200-OPEN-ALL-FILES.
029100     PERFORM 1000-VALIDATE-REQUIRED-COLUMNS.
029200     PERFORM 1100-ENSURE-SYSTEM-USER.
029300     PERFORM 2000-READ-AND-GROUP-PO-LINES.
029400     PERFORM 9500-WRITE-RUN-LOG.
029500     PERFORM 9800-CLOSE-ALL-FILES.
029600     GOBACK.
029700*
029800 0000-EXIT.
029900     EXIT.
030000*
030100 0100-INITIALIZE.
030200     ACCEPT WS-TODAY-RAW FROM DATE.
030300     IF WS-TODAY-COMBINED = ZEROS
030400         DISPLAY 'BKPOLOAD - SYSTEM DATE NOT AVAILABLE'
030500         MOVE 16 TO RETURN-CODE
030600         GOBACK
030700     END-IF.
030800     PERFORM 0150-WINDOW-RUN-DATE.
030900     MOVE WK-RUN-MM   TO LG-BANNER-MM.
031000     MOVE WK-RUN-DD   TO LG-BANNER-DD.
031100     MOVE WK-RUN-CCYY TO LG-BANNER-CCYY.
031200     IF WK-REPLACE-PARTICULARS
031300         DISPLAY 'BKPOLOAD - REPLACE-PARTICULARS REQUESTED - NO '
031400                 'SEPARATE DELETE IS NEEDED, PO-PARTICULAR-MASTER '
031500                 'IS REBUILT FROM SCRATCH EVERY RUN'
031600     END-IF.
031700*
031800 0100-EXIT.
031900     EXIT.
032000*
032100 0150-WINDOW-RUN-DATE.
032200     IF WS-TODAY-YY < 50
032300         MOVE 20 TO WS-CENTURY-DIGITS
032400     ELSE
032500         MOVE 19 TO WS-CENTURY-DIGITS
032600     END-IF.
032700     COMPUTE WK-RUN-CCYY =
032800             (WS-CENTURY-DIGITS * 100) + WS-TODAY-YY.
032900     MOVE WS-TODAY-MM TO WK-RUN-MM.
033000     MOVE WS-TODAY-DD TO WK-RUN-DD.
033100*
033200 0150-EXIT.
033300     EXIT.
033400*
033500 0200-OPEN-ALL-FILES.
033600     OPEN INPUT  PO-LINES-FILE.
033700     OPEN OUTPUT PO-MASTER-FILE
033800                 PO-PARTICULAR-FILE
033900                 BILLING-MASTER-FILE
034000                 PRODUCT-REF-FILE
034100                 RUN-LOG-FILE.
034200*
034300 0200-EXIT.
034400     EXIT.
034500*
034600*****************************************************************
034700*    STEP 1 OF THE BATCH FLOW - THE PO-LINES FILE IS REQUIRED.   *
034800*    A BAD OPEN STATUS MEANS THE REQUIRED COLUMNS THEMSELVES ARE  *
034900*    NOT THERE TO READ, SO THE WHOLE RUN ABORTS HERE.             *
035000*****************************************************************
035100 1000-VALIDATE-REQUIRED-COLUMNS.
035200     IF WS-PO-LINES-STATUS NOT = '00'
035300         DISPLAY 'BKPOLOAD - PO-LINES FILE IS REQUIRED, RC='
035400                 WS-PO-LINES-STATUS
035500         MOVE 16 TO RETURN-CODE
035600         GOBACK
035700     END-IF.
035800*
035900 1000-EXIT.
036000     EXIT.
036100*
036200*****************************************************************
036300*    THIS JOB HAS NO USER MASTER FILE OF ITS OWN - THE PREPARED/  *
036400*    CHECKED/APPROVED-BY REFERENCES ARE ALWAYS THE LITERAL        *
036500*    LEGACY_IMPORT USERNAME (SEE 2200-UPSERT-PO-HEADER), SO       *
036600*    THIS STEP ONLY CONFIRMS THE ASSUMPTION IN THE RUN LOG.        *
036700*****************************************************************
036800 1100-ENSURE-SYSTEM-USER.
036900     MOVE 'LEGACY_IMPORT USER ASSUMED PRESENT ON ALL PO REFS'
037000         TO LG-TEXT.
037100*
037200 1100-EXIT.
037300     EXIT.
037400*
037500*****************************************************************
037600*    CONTROL-BREAK PASS OVER THE PRE-SORTED PO-LINES EXTRACT      *
037700*****************************************************************
037800 2000-READ-AND-GROUP-PO-LINES.
037900     PERFORM 2010-READ-PO-LINE.
038000     PERFORM 2100-PROCESS-ONE-GROUP THRU 2100-EXIT
038100         UNTIL WS-PO-LINES-EOF.
038200*
038300 2000-EXIT.
038400     EXIT.
038500*
038600 2010-READ-PO-LINE.
038700     READ PO-LINES-FILE INTO BK-PO-LINE-INPUT-REC
038800         AT END
038900             MOVE 'Y' TO WS-PO-LINES-EOF-SW
039000     END-READ.
039100*
039200 2010-EXIT.
039300     EXIT.
039400*
039500 2100-PROCESS-ONE-GROUP.
039600     IF BH-IN-PO-NUMBER = SPACES
039700         ADD 1 TO RPT-PO-SKIPPED
039800         PERFORM 2010-READ-PO-LINE
039900     ELSE
040000         MOVE BH-IN-PO-NUMBER TO WS-GROUP-PO-NUMBER
040100         MOVE ZEROS           TO WS-GROUP-RUNNING-TOTAL
040200         MOVE 0                TO WS-GROUP-LINE-COUNT
040300         PERFORM 2110-CAPTURE-HEADER-FROM-FIRST-ROW
040400         IF NOT WK-DRY-RUN-MODE
040500             PERFORM 2120-WRITE-ONE-PARTICULAR
040600         END-IF
040700         PERFORM 2010-READ-PO-LINE
040800         PERFORM 2130-CONTINUE-GROUP
040900             UNTIL WS-PO-LINES-EOF
041000                OR BH-IN-PO-NUMBER NOT = WS-GROUP-PO-NUMBER
041100         IF NOT WK-DRY-RUN-MODE
041200             PERFORM 2200-UPSERT-PO-HEADER
041300             PERFORM 2400-GENERATE-BILLING
041400         END-IF
041500     END-IF.
041600*
041700 2100-EXIT.
041800     EXIT.
041900*
042000 2130-CONTINUE-GROUP.
042100     IF NOT WK-DRY-RUN-MODE
042200         PERFORM 2120-WRITE-ONE-PARTICULAR
042300     END-IF.
042400     PERFORM 2010-READ-PO-LINE.
042500*
042600 2130-EXIT.
042700     EXIT.
042800*
042900*****************************************************************
043000*    HEADER CAPTURE - VALUES COME FROM THE GROUP'S FIRST ROW      *
043100*    ONLY.  BH-PO-HDR-MASTER-REC IS BUILT HERE AND WRITTEN LATER  *
043200*    BY 2200-UPSERT-PO-HEADER, ONCE THE WHOLE GROUP HAS BEEN       *
043300*    TOTALLED.                                                    *
043400*****************************************************************
043500 2110-CAPTURE-HEADER-FROM-FIRST-ROW.
043600     MOVE BH-IN-PO-NUMBER TO BH-PO-NUMBER.
043700     IF BH-IN-PO-DATE = ZEROS
043800         MOVE WK-RUN-DATE TO WS-GROUP-PO-DATE
043900         MOVE WK-RUN-DATE TO BH-PO-DATE
044000         DISPLAY 'BKPOLOAD - PO DATE DEFAULTED TO RUN DATE '
044100                 WS-GRP-PO-MM '/' WS-GRP-PO-DD '/' WS-GRP-PO-CCYY
044200                 ' FOR PO ' BH-IN-PO-NUMBER
044300     ELSE
044400         MOVE BH-IN-PO-DATE TO WS-GROUP-PO-DATE
044500         MOVE BH-IN-PO-DATE TO BH-PO-DATE
044600     END-IF.
044700     IF BH-IN-PAID-TO = SPACES
044800         MOVE 'UNKNOWN' TO BH-PAID-TO
044900     ELSE
045000         MOVE BH-IN-PAID-TO TO BH-PAID-TO
045100     END-IF.
045200     MOVE BH-IN-PRODUCT-CODE TO BH-PRODUCT-CODE.
045300     IF BH-IN-PRODUCT-CODE NOT = SPACES
045400         PERFORM 2140-ENSURE-PRODUCT-REFERENCE
045500     END-IF.
045600     PERFORM 2150-SAFE-PO-STATUS.
045700     MOVE BH-IN-IS-ARCHIVED  TO WS-BOOL-RAW.
045800     MOVE 'N'                TO WS-BOOL-DEFAULT.
045900     PERFORM 0310-PARSE-BOOLEAN-FLAG.
046000     MOVE WS-BOOL-RESULT     TO BH-IS-ARCHIVED.
046100     MOVE BH-IN-IS-CANCELLED TO WS-BOOL-RAW.
046200     MOVE 'N'                TO WS-BOOL-DEFAULT.
046300     PERFORM 0310-PARSE-BOOLEAN-FLAG.
046400     MOVE WS-BOOL-RESULT     TO BH-IS-CANCELLED.
046500     MOVE BH-IN-RFP-NUMBER   TO BH-RFP-NUMBER.
046600     MOVE BH-IN-CHECK-NUMBER TO WS-GROUP-CHECK-NUMBER.
046700     MOVE SPACES             TO BH-CHECK-NUMBER.
046800     MOVE 'PENDING'          TO BH-APPROVAL-STATUS.
046900     MOVE 'LEGACY_IMPORT'    TO BH-PREPARED-BY.
047000     MOVE 'LEGACY_IMPORT'    TO BH-CHECKED-BY.
047100     MOVE 'LEGACY_IMPORT'    TO BH-APPROVED-BY.
047200*
047300 2110-EXIT.
047400     EXIT.
047500*
047600*****************************************************************
047700*    PRODUCT-CODE REFERENCE - DESCRIPTION FALLS BACK THROUGH      *
047800*    PARTICULAR, THEN VENDOR, THEN THE CODE ITSELF.                *
047900*****************************************************************
048000 2140-ENSURE-PRODUCT-REFERENCE.
048100     SET WX-IDX-FOUND TO FALSE.
048200     SEARCH WX-ENTRY VARYING WX-IDX
048300         AT END
048400             SET WX-IDX-FOUND TO FALSE
048500         WHEN WX-PRODUCT-CODE (WX-IDX) = BH-IN-PRODUCT-CODE
048600             SET WX-IDX-FOUND TO TRUE
048700     END-SEARCH.
048800     IF NOT WX-IDX-FOUND
048900         ADD 1 TO WX-COUNT
049000         MOVE BH-IN-PRODUCT-CODE TO WX-PRODUCT-CODE (WX-COUNT)
049100         MOVE 'Y'                TO WX-ACTIVE-FLAG (WX-COUNT)
049200         IF BH-IN-PARTICULAR NOT = SPACES
049300             MOVE BH-IN-PARTICULAR TO WX-DESCRIPTION (WX-COUNT)
049400         ELSE
049500             IF BH-IN-PAID-TO NOT = SPACES
049600                 MOVE BH-IN-PAID-TO TO WX-DESCRIPTION (WX-COUNT)
049700             ELSE
049800                 MOVE BH-IN-PRODUCT-CODE
049900                     TO WX-DESCRIPTION (WX-COUNT)
050000             END-IF
050100         END-IF
050200         PERFORM 2145-WRITE-PRODUCT-REFERENCE THRU 2145-EXIT
050300     END-IF.
050400*
050500 2140-EXIT.
050600     EXIT.
050700*
050800*****************************************************************
050900*    PERSISTS THE NEW-THIS-RUN PRODUCT REFERENCE JUST BUILT      *
051000*    ABOVE INTO PRODUCT-REF-FILE (BK-0405) - BK-PRODUCT-MASTER-  *
051100*    REC'S OWN LAYOUT, SOURCE-CODE FLAGGED 'P' SO THE RECONCILE  *
051200*    STEP KNOWS THIS STUB DID NOT COME OUT OF THE PRODUCTS       *
051300*    SHEET.  PRICE IS ALWAYS ABSENT - THE PO DESK NEVER GIVES A  *
051400*    UNIT PRICE FOR A REFERENCE MADE THIS WAY.                   *
051500*****************************************************************
051600 2145-WRITE-PRODUCT-REFERENCE.
051700     MOVE SPACES              TO BK-PRODUCT-MASTER-REC.
051800     MOVE WX-PRODUCT-CODE (WX-COUNT)   TO BP-SKU.
051900     MOVE WX-DESCRIPTION (WX-COUNT)    TO BP-NAME.
052000     MOVE SPACES                       TO BP-UNIT.
052100     MOVE 0                            TO BP-DEFAULT-UNIT-PRICE.
052200     SET BP-PRICE-IS-ABSENT            TO TRUE.
052300     MOVE WX-ACTIVE-FLAG (WX-COUNT)    TO BP-ACTIVE-FLAG.
052400     SET BP-FROM-PO-REFERENCE          TO TRUE.
052500     WRITE PRODUCT-REF-FILE-REC FROM BK-PRODUCT-MASTER-REC.
052600     ADD 1 TO RPT-PRODUCT-REFS-CREATED.
052700*
052800 2145-EXIT.
052900     EXIT.
053000*
053100 2150-SAFE-PO-STATUS.
053200     MOVE BH-IN-STATUS TO WS-SAFE-RAW.
053300     INSPECT WS-SAFE-RAW CONVERTING
053400             'abcdefghijklmnopqrstuvwxyz' TO
053500             'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
053600     EVALUATE WS-SAFE-RAW
053700         WHEN 'REQUEST_FOR_PAYMENT'
053800         WHEN 'REQUEST_FOR_PAYMENT_APPROVAL'
053900         WHEN 'PURCHASE_ORDER'
054000         WHEN 'PURCHASE_ORDER_APPROVAL'
054100         WHEN 'BILLING'
054200         WHEN 'CHECK_SIGNING'
054300         WHEN 'PO_FILING'
054400         WHEN 'ARCHIVED'
054500             MOVE WS-SAFE-RAW TO BH-STATUS
054600         WHEN OTHER
054700             MOVE 'REQUEST_FOR_PAYMENT' TO BH-STATUS
054800     END-EVALUATE.
054900*
055000 2150-EXIT.
055100     EXIT.
055200*
055300*****************************************************************
055400*    PARTICULAR LINES - EACH ROW OF THE GROUP CARRIES ITS OWN     *
055500*    PAID-TO/PARTICULAR DEFAULTS AND ITS OWN ABSENCE SWITCHES.    *
055600*****************************************************************
055700 2120-WRITE-ONE-PARTICULAR.
055800     MOVE BH-IN-PO-NUMBER TO BR-PO-NUMBER.
055900     IF BH-IN-PAID-TO = SPACES
056000         MOVE 'UNKNOWN' TO BR-PAID-TO
056100     ELSE
056200         MOVE BH-IN-PAID-TO TO BR-PAID-TO
056300     END-IF.
056400     IF BH-IN-PARTICULAR = SPACES
056500         MOVE 'PARTICULAR' TO BR-PARTICULAR
056600     ELSE
056700         MOVE BH-IN-PARTICULAR TO BR-PARTICULAR
056800     END-IF.
056900     MOVE BH-IN-QTY               TO BR-QTY.
057000     MOVE BH-IN-QTY-ABSENT-SW     TO BR-QTY-ABSENT-SW.
057100     MOVE BH-IN-UNIT-COST         TO BR-UNIT-COST.
057200     MOVE BH-IN-UNIT-COST-ABSENT-SW
057300         TO BR-UNIT-COST-ABSENT-SW.
057400     MOVE BH-IN-AMOUNT            TO BR-AMOUNT.
057500     MOVE BH-IN-AMOUNT-ABSENT-SW  TO BR-AMOUNT-ABSENT-SW.
057600     IF BH-IN-AMOUNT-ABSENT-SW NOT = 'Y'
057700         ADD BH-IN-AMOUNT TO WS-GROUP-RUNNING-TOTAL
057800     END-IF.
057900     WRITE PO-PARTICULAR-FILE-REC FROM BK-PO-PART-MASTER-REC.
058000     ADD 1 TO WS-GROUP-LINE-COUNT.
058100     ADD 1 TO RPT-PARTICULARS-CREATED.
058200*
058300 2120-EXIT.
058400     EXIT.
058500*
058600*****************************************************************
058700*    THE PO-MASTER FILE IS REBUILT FRESH EVERY RUN, LIKE ALL OF   *
058800*    THE OTHER MASTERS IN THIS BATCH SUITE - THERE IS NO PRIOR-   *
058900*    RUN STATE FOR A GROUP TO BE "UPDATED" AGAINST, SO EVERY       *
059000*    GROUP LANDS IN RPT-PO-CREATED.  RPT-PO-UPDATED IS CARRIED     *
059100*    FOR THE DAY A KEYED PO-MASTER FILE REPLACES THE FLAT ONE.    *
059200*****************************************************************
059300 2200-UPSERT-PO-HEADER.
059400     MOVE WS-GROUP-RUNNING-TOTAL TO BH-TOTAL.
059500     WRITE PO-MASTER-FILE-REC FROM BK-PO-HDR-MASTER-REC.
059600     ADD 1 TO RPT-PO-CREATED.
059700*
059800 2200-EXIT.
059900     EXIT.
060000*
060100*****************************************************************
060200*    BILLING GENERATION - ONLY WHEN THE FIRST LINE CARRIED A      *
060300*    NON-BLANK CHECK NUMBER.                                      *
060400*****************************************************************
060500 2400-GENERATE-BILLING.
060600     IF WS-GROUP-CHECK-NUMBER = SPACES
060700         CONTINUE
060800     ELSE
060900         PERFORM 2420-BILLING-DEDUP-CHECK
061000         IF WY-DUP-FOUND
061100             ADD 1 TO RPT-BILLINGS-SKIPPED
061200         ELSE
061300             PERFORM 2410-NEXT-BILLING-NUMBER
061400             MOVE WS-GROUP-PO-NUMBER    TO BG-SOURCE-PO
061500             MOVE BH-TOTAL              TO BG-AMOUNT
061600             MOVE WS-GROUP-CHECK-NUMBER TO BG-CHECK-NUMBER
061700             IF BH-STATUS = 'PO_FILING'
061800                 MOVE 'PAID'            TO BG-STATUS
061900             ELSE
062000                 MOVE 'CHECK_CREATION'  TO BG-STATUS
062100             END-IF
062200             MOVE 'N'                   TO BG-IS-CANCELLED
062300             MOVE BH-PO-DATE            TO BG-CREATED-DATE
062400             MOVE WS-BILLING-NUMBER-FLAT TO BG-BILLING-NUMBER
062500             WRITE BILLING-MASTER-FILE-REC
062600                 FROM BK-BILLING-MASTER-REC
062700             ADD 1 TO WY-COUNT
062800             MOVE WS-GROUP-PO-NUMBER    TO WY-PO-NUMBER (WY-COUNT)
062900             MOVE WS-GROUP-CHECK-NUMBER
063000                 TO WY-CHECK-NUMBER (WY-COUNT)
063100             MOVE WS-NEXT-BILLING-SEQ   TO WY-SEQUENCE (WY-COUNT)
063200             ADD 1 TO RPT-BILLINGS-CREATED
063300         END-IF
063400     END-IF.
063500*
063600 2400-EXIT.
063700     EXIT.
063800*
063900*    NO BILLING-SEQUENCE COUNTER FILE IS CARRIED ACROSS RUNS, SO
064000*    THIS ALWAYS STARTS AT 1 - AT MOST ONE BILLING PER PO COMES
064100*    OUT OF A SINGLE RUN, SINCE ONLY THE PO'S FIRST LINE CARRIES
064200*    A CHECK NUMBER.
064300 2410-NEXT-BILLING-NUMBER.
064400     MOVE 1 TO WS-NEXT-BILLING-SEQ.
064500     MOVE WS-GROUP-PO-NUMBER  TO WB-PO-PART.
064600     MOVE WS-NEXT-BILLING-SEQ TO WB-SEQ-PART.
064700*
064800 2410-EXIT.
064900     EXIT.
065000*
065100 2420-BILLING-DEDUP-CHECK.
065200     SET WY-DUP-FOUND TO FALSE.
065300     SEARCH WY-ENTRY VARYING WY-IDX
065400         AT END
065500             SET WY-DUP-FOUND TO FALSE
065600         WHEN WY-PO-NUMBER (WY-IDX) = WS-GROUP-PO-NUMBER
065700             AND WY-CHECK-NUMBER (WY-IDX) = WS-GROUP-CHECK-NUMBER
065800             SET WY-DUP-FOUND TO TRUE
065900     END-SEARCH.
066000*
066100 2420-EXIT.
066200     EXIT.
066300*
066400*****************************************************************
066500*    COMMON NORMALIZATION PARAGRAPHS (SAME RULE AS BKDRLOAD)      *
066600*****************************************************************
066700 0310-PARSE-BOOLEAN-FLAG.
066800*    ON ENTRY: WS-BOOL-RAW HOLDS THE ONE-CHARACTER CANDIDATE,
066900*    WS-BOOL-DEFAULT HOLDS THE FALLBACK.  ON EXIT WS-BOOL-RESULT
067000*    IS Y OR N.
067100     INSPECT WS-BOOL-RAW CONVERTING
067200             'abcdefghijklmnopqrstuvwxyz' TO
067300             'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
067400     EVALUATE WS-BOOL-RAW
067500         WHEN 'Y'
067600         WHEN '1'
067700         WHEN 'T'
067800             MOVE 'Y' TO WS-BOOL-RESULT
067900         WHEN 'N'
068000         WHEN '0'
068100         WHEN 'F'
068200             MOVE 'N' TO WS-BOOL-RESULT
068300         WHEN OTHER
068400             MOVE WS-BOOL-DEFAULT TO WS-BOOL-RESULT
068500     END-EVALUATE.
068600*
068700 0310-EXIT.
068800     EXIT.
068900*
069000*****************************************************************
069100*    RUN LOG                                                     *
069200*****************************************************************
069300 9500-WRITE-RUN-LOG.
069400     WRITE RUN-LOG-FILE-REC FROM LG-BANNER-LINE.
069500     MOVE 'PO BATCH LOAD - PO-LINES GROUPED, PARTICULARS AND'
069600         TO LG-TEXT.
069700     PERFORM 9510-WRITE-LOG-TEXT-LINE.
069800     MOVE 'BILLING RECORDS WRITTEN, RUN COMPLETE' TO LG-TEXT.
069900     PERFORM 9510-WRITE-LOG-TEXT-LINE.
070000     PERFORM 9510-WRITE-LOG-TEXT-LINE.
070100     MOVE 'POS CREATED'              TO LG-LABEL.
070200     MOVE RPT-PO-CREATED             TO LG-COUNT-EDIT.
070300     PERFORM 9520-WRITE-LOG-DETAIL-LINE.
070400     MOVE 'POS UPDATED'              TO LG-LABEL.
070500     MOVE RPT-PO-UPDATED             TO LG-COUNT-EDIT.
070600     PERFORM 9520-WRITE-LOG-DETAIL-LINE.
070700     MOVE 'POS SKIPPED (NO PO NUMBER)' TO LG-LABEL.
070800     MOVE RPT-PO-SKIPPED             TO LG-COUNT-EDIT.
070900     PERFORM 9520-WRITE-LOG-DETAIL-LINE.
071000     MOVE 'PARTICULARS CREATED'      TO LG-LABEL.
071100     MOVE RPT-PARTICULARS-CREATED    TO LG-COUNT-EDIT.
071200     PERFORM 9520-WRITE-LOG-DETAIL-LINE.
071300     MOVE 'BILLINGS CREATED'         TO LG-LABEL.
071400     MOVE RPT-BILLINGS-CREATED       TO LG-COUNT-EDIT.
071500     PERFORM 9520-WRITE-LOG-DETAIL-LINE.
071600     MOVE 'BILLINGS SKIPPED (DUPLICATE)' TO LG-LABEL.
071700     MOVE RPT-BILLINGS-SKIPPED       TO LG-COUNT-EDIT.
071800     PERFORM 9520-WRITE-LOG-DETAIL-LINE.
071900     MOVE 'PRODUCT REFERENCES CREATED'  TO LG-LABEL.
072000     MOVE RPT-PRODUCT-REFS-CREATED   TO LG-COUNT-EDIT.
072100     PERFORM 9520-WRITE-LOG-DETAIL-LINE.
072200*
072300 9500-EXIT.
072400     EXIT.
072500*
072600 9510-WRITE-LOG-TEXT-LINE.
072700     WRITE RUN-LOG-FILE-REC FROM LG-TEXT-LINE.
072800*
072900 9510-EXIT.
073000     EXIT.
073100*
073200 9520-WRITE-LOG-DETAIL-LINE.
073300     WRITE RUN-LOG-FILE-REC FROM LG-DETAIL-LINE.
073400*
073500 9520-EXIT.
073600     EXIT.
073700*
073800 9800-CLOSE-ALL-FILES.
073900     CLOSE PO-LINES-FILE
074000           PO-MASTER-FILE
074100           PO-PARTICULAR-FILE
074200           BILLING-MASTER-FILE
074300           PRODUCT-REF-FILE
074400           RUN-LOG-FILE.
074500*
074600 9800-EXIT.
074700     EXIT.
