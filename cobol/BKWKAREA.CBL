000100*****************************************************************
000200* BKWKAREA  -  COMMON WORK AREA FOR THE BONDKING BATCH SUITE    *
000300*              (TRADING/DISTRIBUTION BACK-END LOAD JOBS)        *
000400*****************************************************************
000500*  THIS MEMBER IS COPYBOOK-ONLY.  IT CARRIES THE RUN-PARAMETER  *
000600*  CARD LAYOUT AND THE SWITCHES SHARED BY BKDRLOAD, BKPOLOAD    *
000700*  AND BKPOFIX SO THE THREE JOBS AGREE ON WHAT A WIPE, A DRY    *
000800*  RUN AND A REPLACE-PARTICULARS REQUEST LOOK LIKE.             *
000900*****************************************************************
001000*  CHANGE LOG                                                   *
001100*    2011-04-04 RSC  BK-0101  ORIGINAL MEMBER BUILT FOR THE     *
001200*                             DR/PO LOAD REWRITE.               *
001300*    2013-09-17 EPL  BK-0188  ADDED WK-DRY-RUN-SWITCH FOR THE   *
001400*                             PO VALIDATE-ONLY MODE.            *
001500*    1999-01-06 MHT  BK-Y2K1  RUN-DATE CENTURY WINDOW CHECKED   *
001600*                             OUT FOR YEAR 2000; NO CHANGE      *
001700*                             REQUIRED, FIELD IS ALREADY 9(08). *
001800*****************************************************************
001900*
002000 01  WK-RUN-PARAMETERS.
002100     05  WK-PARM-WIPE-SWITCH         PIC X(01) VALUE 'N'.
002200         88  WK-WIPE-MODE                       VALUE 'Y'.
002300     05  WK-PARM-DRY-RUN-SWITCH      PIC X(01) VALUE 'N'.
002400         88  WK-DRY-RUN-MODE                     VALUE 'Y'.
002500     05  WK-PARM-REPLACE-PART-SWTCH  PIC X(01) VALUE 'N'.
002600         88  WK-REPLACE-PARTICULARS               VALUE 'Y'.
002700     05  FILLER                      PIC X(17) VALUE SPACES.
002800*
002900 01  WK-RUN-DATE-FIELDS.
003000     05  WK-RUN-DATE                 PIC 9(08) VALUE ZEROS.
003100     05  WK-RUN-DATE-PARTS REDEFINES WK-RUN-DATE.
003200         10  WK-RUN-CCYY             PIC 9(04).
003300         10  WK-RUN-MM               PIC 9(02).
003400         10  WK-RUN-DD               PIC 9(02).
003500     05  FILLER                      PIC X(08) VALUE SPACES.
003600*
003700 01  WK-BOOLEAN-CONSTANTS.
003800     05  WK-YES                      PIC X(01) VALUE 'Y'.
003900     05  WK-NO                       PIC X(01) VALUE 'N'.
004000     05  FILLER                      PIC X(10) VALUE SPACES.
004100*
004200 01  WK-LEGACY-IMPORT-USER           PIC X(20) VALUE
004300         'LEGACY_IMPORT'.
004400*
004500 01  WK-SYSTEM-DATE-TIME.
004600     05  WK-SYS-DATE.
004700         10  WK-SYS-CCYY             PIC 9(04).
004800         10  WK-SYS-MM               PIC 9(02).
004900         10  WK-SYS-DD               PIC 9(02).
005000     05  WK-SYS-TIME.
005100         10  WK-SYS-HH               PIC 9(02).
005200         10  WK-SYS-MIN              PIC 9(02).
005300         10  WK-SYS-SS               PIC 9(02).
005400         10  WK-SYS-HSEC             PIC 9(02).
005500     05  FILLER                      PIC X(06) VALUE SPACES.
005600*
